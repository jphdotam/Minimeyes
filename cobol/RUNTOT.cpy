000100******************************************************************
000200*                                                                *
000300*    RUNTOT   -   RUN-TOTALS HAND-OFF RECORD                     *
000400*                                                                *
000500*    ONE RECORD, WRITTEN BY TRLALOC AT END OF RUN AND READ BY    *
000600*    TRLBALRP SO THE BALANCE REPORT'S CLOSING SUMMARY BLOCK CAN  *
000700*    SHOW THE SAME COUNTS THE ALLOCATION STEP DISPLAYED TO       *
000800*    SYSOUT - SAME IDEA AS THE DAILY SUITE'S TRAILER RECORD,     *
000900*    JUST CARRYING RUN COUNTS INSTEAD OF CHARGE TOTALS.          *
001000*                                                                *
001100*    021894JS  INITIAL VERSION                                   *
001200******************************************************************
001300    05  RT-TXN-READ                 PIC 9(06).
001400    05  RT-ADDED                    PIC 9(06).
001500    05  RT-REJECTED                 PIC 9(06).
001600    05  RT-STATUS-CHANGES           PIC 9(06).
001700    05  RT-REASSIGNMENTS            PIC 9(06).
001800    05  RT-ACTIVE-COUNT             PIC 9(06).
001900    05  RT-TOTAL-COUNT              PIC 9(06).
002000    05  RT-ARM-COUNT-TABLE OCCURS 4 TIMES
002100                          INDEXED BY RT-ARM-IDX.
002200        10  RT-ARM-PATIENT-COUNT    PIC 9(06).
002300    05  FILLER                      PIC X(08) VALUE SPACES.
