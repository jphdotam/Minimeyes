000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  RANDVAL.
000400 AUTHOR. M MCALLISTER.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 02/11/94.
000700 DATE-COMPILED. 02/11/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*     THIS SUBPROGRAM RETURNS A REPEATABLE "RANDOM" VALUE IN THE
001400*     RANGE 0 THROUGH 1, GIVEN A KEY TEXT AND A TRIAL SEED.  THE
001500*     SAME KEY AND SEED ALWAYS PRODUCE THE SAME VALUE - THAT IS
001600*     WHAT LETS A RE-RUN OF TRLALOC REPRODUCE A TRIAL'S PATIENT
001700*     ALLOCATIONS EXACTLY.  IT IS CALLED FOR EVERY ALLOCATION
001800*     DECISION AND EVERY TIE-BREAK IN THE MINIMISATION ALGORITHM.
001900*
002000*     THE KEY AND SEED ARE CONCATENATED (KEY, "_", SEED) AND
002100*     RUN THROUGH A WEIGHTED-SUM DIGEST OVER A FIXED 37-CHARACTER
002200*     ALPHABET TABLE (DIGITS, LETTERS, AND A SPACE CATCH-ALL).
002300*     THE DIGEST IS REDUCED MODULO 2**32-1 AS IT ACCUMULATES SO
002400*     IT NEVER OVERFLOWS THE WORKING FIELD, THEN DIVIDED BY
002500*     2**32-1 TO GIVE THE RETURNED FRACTION.
002600*
002700*          LINKAGE IN   -  RV-KEY-TEXT, RV-SEED-TEXT
002800*          LINKAGE OUT  -  RV-RESULT, RV-RETURN-CD
002900*
003000*     010497MM  INITIAL VERSION - REPLACES AD-HOC RANDOM CALLS
003100*                SCATTERED THROUGH THE ALLOCATION PROTOTYPE
003200*     082297MM  WIDENED RV-KEY-TEXT TO 64 CHARS - TIE-BREAK KEYS
003300*                WERE TRUNCATING WITH 5 STRATIFICATION VARIABLES
003400*     030399JS  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM, NO
003500*                CHANGE REQUIRED
003600*     111503MM  DOCUMENTED THE DIGEST ALGORITHM ABOVE PER AUDIT
003700*                FINDING 03-118 (REQUIRES REPRODUCIBLE RANDOM)
003800******************************************************************
003900
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-390.
004300 OBJECT-COMPUTER. IBM-390.
004400 SPECIAL-NAMES.
004500     C01 IS NEXT-PAGE.
004600 INPUT-OUTPUT SECTION.
004700
004800 DATA DIVISION.
004900 FILE SECTION.
005000
005100 WORKING-STORAGE SECTION.
005200
005300 01  WS-ALPHABET-LITERAL.
005400     05  FILLER                  PIC X(37)
005500             VALUE "0123456789ABCDEFGHIJKLMNOPQRSTUVWXYZ ".
005600 01  WS-ALPHABET-TABLE REDEFINES WS-ALPHABET-LITERAL.
005700     05  WS-ALPHABET-CHAR        PIC X(01) OCCURS 37 TIMES
005800                                 INDEXED BY WS-ALPHA-IDX.
005900
006000 01  WS-COMBINED-KEY-AREA.
006100     05  WS-COMBINED-KEY         PIC X(64).
006200 01  WS-COMBINED-KEY-TABLE REDEFINES WS-COMBINED-KEY-AREA.
006300     05  WS-COMBINED-KEY-CHAR    PIC X(01) OCCURS 64 TIMES
006400                                 INDEXED BY WS-KEY-IDX.
006500
006600 01  WS-DIGEST-VALUE             PIC 9(10).
006700 01  WS-DIGEST-SPLIT REDEFINES WS-DIGEST-VALUE.
006800     05  WS-DIGEST-HIGH          PIC 9(05).
006900     05  WS-DIGEST-LOW           PIC 9(05).
007000
007100 01  WS-MODULUS                  PIC 9(10) VALUE 4294967295.
007200 01  WS-WORK-FIELDS.
007300     05  WS-KEY-LENGTH           PIC 9(02) COMP.
007400     05  WS-ORDINAL              PIC 9(02) COMP.
007500     05  WS-PRODUCT              PIC 9(12) COMP-3.
007600     05  WS-REMAINDER            PIC 9(10) COMP-3.
007700     05  WS-QUOTIENT             PIC 9(04) COMP-3.
007800     05  WS-NINES-STRING         PIC 9(09).
007900
008000 LINKAGE SECTION.
008100 01  RV-KEY-TEXT                 PIC X(64).                       082297MM
008200 01  RV-SEED-TEXT                PIC X(16).
008300 01  RV-RESULT                   PIC 9V9(09).
008400 01  RV-RETURN-CD                PIC S9(04) COMP.
008500
008600 PROCEDURE DIVISION USING RV-KEY-TEXT, RV-SEED-TEXT,
008700                          RV-RESULT, RV-RETURN-CD.
008800
008900 000-HOUSEKEEPING.
009000     MOVE ZERO TO RV-RETURN-CD.
009100     MOVE SPACES TO WS-COMBINED-KEY-AREA.
009200     STRING RV-KEY-TEXT   DELIMITED BY SPACE
009300            "_"           DELIMITED BY SIZE
009400            RV-SEED-TEXT  DELIMITED BY SPACE
009500       INTO WS-COMBINED-KEY
009600     END-STRING.
009700
009800     MOVE ZERO TO WS-DIGEST-VALUE.
009900     SET WS-KEY-IDX TO 1.
010000     PERFORM 100-SCAN-KEY-CHARS THRU 100-EXIT
010100             VARYING WS-KEY-IDX FROM 1 BY 1
010200             UNTIL WS-KEY-IDX > 64.
010300
010400     COMPUTE RV-RESULT ROUNDED =
010500             WS-DIGEST-VALUE / WS-MODULUS.
010600     GOBACK.
010700
010800 100-SCAN-KEY-CHARS.
010900*    A TRAILING SPACE IN THE COMBINED KEY CONTRIBUTES THE SAME
011000*    ORDINAL EVERY TIME (POSITION 37 IN THE ALPHABET TABLE), SO
011100*    SKIPPING IT ONCE THE KEY HAS ENDED WOULD ONLY SAVE ITERATIONS
011200*    - IT DOES NOT CHANGE THE DIGEST.  RUN THE FULL 64 SLOTS.
011300     MOVE 37 TO WS-ORDINAL.
011400     SET WS-ALPHA-IDX TO 1.
011500     SEARCH WS-ALPHABET-CHAR
011600         AT END
011700             MOVE 37 TO WS-ORDINAL
011800         WHEN WS-ALPHABET-CHAR (WS-ALPHA-IDX) =
011900              WS-COMBINED-KEY-CHAR (WS-KEY-IDX)
012000             SET WS-ORDINAL TO WS-ALPHA-IDX
012100     END-SEARCH.
012200
012300     COMPUTE WS-PRODUCT = (WS-DIGEST-VALUE * 31) + WS-ORDINAL.
012400     DIVIDE WS-PRODUCT BY WS-MODULUS
012500         GIVING WS-QUOTIENT
012600         REMAINDER WS-REMAINDER.
012700     MOVE WS-REMAINDER TO WS-DIGEST-VALUE.
012800 100-EXIT.
012900     EXIT.
