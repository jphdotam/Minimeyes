000100******************************************************************
000200*                                                                *
000300*    TRLAUD   -   AUDIT RECORD                                   *
000400*                                                                *
000500*    ONE RECORD PER ACTION TAKEN BY TRLALOC, IN PROCESSING       *
000600*    ORDER - INCLUDING REJECTIONS.  AUD-SEQ IS THE RUN'S         *
000700*    AUDIT SEQUENCE NUMBER, NOT A TRANSACTION NUMBER.            *
000800*                                                                *
000900*    010294JS  INITIAL VERSION                                   *
001000*    062094JS  ADDED AUD-MANUAL-FLAG                             *
001050*    022004MM  DROPPED THE RESERVE FILLER BYTE AT THE END OF     *
001060*               THE RECORD - IT WAS NEVER ASSIGNED AND LEFT THE  *
001070*               RECORD ONE BYTE WIDER THAN THE FD IN TRLALOC     *
001080*               DOCUMENTS (87, NOT 88)                           *
001100******************************************************************
001200    05  AUD-SEQ                     PIC 9(06).
001300    05  AUD-ACTION                  PIC X(12).
001400        88  AUD-CREATE-TRIAL            VALUE "CREATE-TRIAL".
001500        88  AUD-ADD-PATIENT             VALUE "ADD-PATIENT".
001600        88  AUD-CHG-STATUS              VALUE "CHG-STATUS".
001700        88  AUD-REASSIGN-ARM            VALUE "REASSIGN-ARM".
001800        88  AUD-REJECTED                VALUE "REJECTED".
001900    05  AUD-PATIENT-ID              PIC X(12).
002000    05  AUD-ARM                     PIC X(08).
002100    05  AUD-MANUAL-FLAG             PIC X(01).
002200        88  AUD-MANUAL                  VALUE "Y".
002300        88  AUD-AUTOMATIC               VALUE "N".
002400    05  AUD-USER-ID                 PIC X(08).
002500    05  AUD-DETAIL                  PIC X(40).
