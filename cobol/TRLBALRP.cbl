000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  TRLBALRP.
000400 AUTHOR. J SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 01/09/94.
000700 DATE-COMPILED. 01/09/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*     THIS IS THE BALANCE REPORT STEP OF THE MINIMISATION SUITE -
001400*     SECOND JOB STEP, RUN AFTER TRLALOC.  IT REBUILDS THE SAME
001500*     KIND OF IN-MEMORY PATIENT TABLE TRLALOC USES (PATIENT-MASTER
001600*     IS NOT AN INDEXED FILE, SO THERE IS NOTHING TO READ BACK
001700*     EXCEPT THE SEQUENTIAL MASTER TRLALOC WROTE) AND, FOR EACH
001800*     CONFIGURED MINIMISATION VARIABLE, CROSS-TABS ACTIVE PATIENT
001900*     COUNTS BY ARM AGAINST CATEGORY VALUE.
002000*
002100*     EACH VARIABLE'S TABLE SHOWS A SKEW FIGURE PER ARM ROW (THE
002200*     SPREAD BETWEEN THAT ARM'S BUSIEST AND QUIETEST CATEGORY) AND
002300*     AN IMBALANCE FIGURE PER CATEGORY COLUMN (THE SPREAD ACROSS
002400*     ARMS FOR THAT CATEGORY) - THIS IS WHAT TELLS THE TRIAL
002500*     COORDINATOR WHETHER MINIMISATION IS ACTUALLY KEEPING THE
002600*     ARMS BALANCED.  THE REPORT CLOSES WITH THE SAME RUN COUNTS
002700*     TRLALOC DISPLAYED, READ BACK FROM THE RUN-TOTALS HAND-OFF
002800*     FILE SO BOTH JOB STEPS AGREE.
002900*
003000*          INPUT   -  TRIAL-CONFIG, PATIENT-MASTER, RUN-TOTALS
003100*          OUTPUT  -  BALANCE-RPT
003200*
003300*     010994JS  INITIAL VERSION FOR THE MINIMISATION PROJECT
003400*     022294JS  ADDED IMBALANCE ROW PER DR PATEL'S REVIEW OF THE
003500*                ONCOLOGY TRIAL'S FIRST BALANCE REPORT
003600*     091503MM  WIDENED CATEGORY COLUMN TO MATCH TRLCFG'S 2-DIGIT
003700*                VAL-COUNT EXPANSION
003800*     030599JS  Y2K REVIEW - WS-RUN-DATE IS DISPLAY ONLY, NEVER
003900*                COMPARED OR USED IN ARITHMETIC - NO CHANGE REQUIRED
004000*     111503MM  ADDED RUN-TOTALS READ FOR CLOSING SUMMARY BLOCK PER
004100*                AUDIT FINDING 03-118 (FORMERLY DISPLAY ONLY ON
004200*                TRLALOC'S SYSOUT, NOT PART OF THE PRINTED REPORT)
004220*     022004MM  FIXED 555-SCAN-ROW-CAT TO SKIP CATEGORY SLOTS PAST
004230*                CFG-VAL-COUNT - A VARIABLE CONFIGURED WITH FEWER
004240*                THAN 4 CATEGORIES WAS PICKING UP 525'S FORCED-ZERO
004250*                FILL SLOTS IN THE SKEW'S MIN/MAX SCAN, OVERSTATING
004260*                SKEW ON THE ONCOLOGY TRIAL'S 2-CATEGORY VARIABLES.
004270*                ALSO CHANGED WS-RUN-DATE BACK TO A 77-LEVEL ITEM
004280*                PER STANDARDS REVIEW (SEE TRLALOC SAME DATE).
004300******************************************************************
004400
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-390.
004800 OBJECT-COMPUTER. IBM-390.
004900 SPECIAL-NAMES.
005000     C01 IS NEXT-PAGE.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT TRLCFG-FILE  ASSIGN TO UT-S-TRLCFG
005400         ORGANIZATION IS SEQUENTIAL
005500         ACCESS MODE IS SEQUENTIAL
005600         FILE STATUS IS WS-TRLCFG-STATUS.
005700     SELECT TRLPAT-FILE  ASSIGN TO UT-S-TRLPAT
005800         ORGANIZATION IS SEQUENTIAL
005900         ACCESS MODE IS SEQUENTIAL
006000         FILE STATUS IS WS-TRLPAT-STATUS.
006100     SELECT RUNTOT-FILE  ASSIGN TO UT-S-RUNTOT
006200         ORGANIZATION IS SEQUENTIAL
006300         ACCESS MODE IS SEQUENTIAL
006400         FILE STATUS IS WS-RUNTOT-STATUS.
006500     SELECT BALRPT-FILE  ASSIGN TO UT-S-BALRPT
006600         ORGANIZATION IS SEQUENTIAL
006700         ACCESS MODE IS SEQUENTIAL
006800         FILE STATUS IS WS-BALRPT-STATUS.
006900     SELECT SYSOUT-FILE  ASSIGN TO UT-S-SYSOUT
007000         ORGANIZATION IS SEQUENTIAL
007100         ACCESS MODE IS SEQUENTIAL
007200         FILE STATUS IS WS-SYSOUT-STATUS.
007300
007400 DATA DIVISION.
007500 FILE SECTION.
007600
007700 FD  TRLCFG-FILE
007800     RECORD CONTAINS 390 CHARACTERS
007900     DATA RECORD IS TRLCFG-REC.
008000 01  TRLCFG-REC.
008100     COPY TRLCFG.
008200
008300 FD  TRLPAT-FILE
008400     RECORD CONTAINS 85 CHARACTERS
008500     DATA RECORD IS TRLPAT-REC.
008600 01  TRLPAT-REC.
008700     COPY TRLPAT.
008800
008900 FD  RUNTOT-FILE
009000     RECORD CONTAINS 74 CHARACTERS
009100     DATA RECORD IS RUNTOT-REC.
009200 01  RUNTOT-REC.
009300     COPY RUNTOT.
009400
009500 FD  BALRPT-FILE
009600     RECORD CONTAINS 132 CHARACTERS
009700     DATA RECORD IS BALRPT-REC.
009800 01  BALRPT-REC               PIC X(132).
009900
010000 FD  SYSOUT-FILE
010100     RECORD CONTAINS 130 CHARACTERS
010200     DATA RECORD IS SYSOUT-REC.
010300 01  SYSOUT-REC.
010400     COPY ABNDREC.
010500
010600 WORKING-STORAGE SECTION.
010700
010800 01  WS-FILE-STATUSES.
010900     05  WS-TRLCFG-STATUS        PIC X(02) VALUE SPACES.
011000     05  WS-TRLPAT-STATUS        PIC X(02) VALUE SPACES.
011100     05  WS-RUNTOT-STATUS        PIC X(02) VALUE SPACES.
011200     05  WS-BALRPT-STATUS        PIC X(02) VALUE SPACES.
011300     05  WS-SYSOUT-STATUS        PIC X(02) VALUE SPACES.
011400
011500 01  WS-SWITCHES.
011600     05  WS-PAT-EOF-SW           PIC X(01) VALUE "N".
011700         88  PAT-EOF                 VALUE "Y".
011800         88  PAT-NOT-EOF              VALUE "N".
011900
012000 77  WS-RUN-DATE                 PIC 9(06).
012100
012200 01  WS-PAGE-CTL.
012300     05  WS-LINE-COUNT           PIC 9(03) COMP VALUE ZERO.
012400     05  WS-PAGE-COUNT           PIC 9(03) COMP VALUE ZERO.
012500
012600 01  WS-WORK-FIELDS.
012700     05  WS-PATIENT-COUNT        PIC 9(04) COMP VALUE ZERO.
012800     05  WS-VAR-SUB              PIC 9(02) COMP.
012900     05  WS-CAT-SUB              PIC 9(02) COMP.
013000     05  WS-ARM-SUB              PIC 9(02) COMP.
013100     05  WS-ROW-MAX              PIC 9(05) COMP.
013200     05  WS-ROW-MIN              PIC 9(05) COMP.
013300     05  WS-ROW-SUM              PIC 9(06) COMP.
013400     05  WS-COL-MAX              PIC 9(05) COMP.
013500     05  WS-COL-MIN              PIC 9(05) COMP.
013600     05  WS-COL-SUM              PIC 9(06) COMP.
013700     05  WS-GRAND-TOTAL          PIC 9(06) COMP.
013800     05  WS-PCT-NUMERATOR        PIC 9(07) COMP.
013900     05  WS-PCT-DENOMINATOR      PIC 9(06) COMP.
014000     05  WS-PCT-RESULT           PIC 9(03) COMP.
014100     05  WS-DIFF-DISPLAY         PIC 9(03).
014200     05  WS-PCT-DISPLAY          PIC 9(03).
014300
014400*    WS-ROW-TOTAL-AREA AND WS-COL-TOTAL-AREA HOLD THE TOTAL ROW AND
014500*    TOTAL COLUMN FOR THE VARIABLE CURRENTLY BEING PRINTED - KEPT AS
014600*    COMP FOR THE RUNNING ADD, WITH A DISPLAY-DIGIT REDEFINE FOR
014700*    WHEN THE FIGURE NEEDS TO GO STRAIGHT INTO AN EDITED REPORT
014800*    FIELD, SAME IDIOM ARMSCOR USES FOR ITS SCORE ACCUMULATOR.
014900 01  WS-ROW-TOTAL-AREA.
015000     05  WS-ROW-TOTAL            PIC 9(05) COMP OCCURS 4 TIMES.
015100 01  WS-ROW-TOTAL-FLAT REDEFINES WS-ROW-TOTAL-AREA.
015200     05  WS-ROW-TOTAL-DIGITS     PIC 9(05) OCCURS 4 TIMES.
015300
015400 01  WS-COL-TOTAL-AREA.
015500     05  WS-COL-TOTAL            PIC 9(05) COMP OCCURS 4 TIMES.
015600 01  WS-COL-TOTAL-FLAT REDEFINES WS-COL-TOTAL-AREA.
015700     05  WS-COL-TOTAL-DIGITS     PIC 9(05) OCCURS 4 TIMES.
015800
015900*    WS-ARM-CAT-COUNT-AREA IS THE ACTIVE-PATIENT CROSS-TAB BY ARM,
016000*    BY VARIABLE, BY CATEGORY - BUILT ONCE FROM THE PATIENT TABLE IN
016100*    400-BUILD-ARM-CAT-COUNTS AND SLICED BY VARIABLE WHEN EACH
016200*    TABLE PRINTS.  SAME SHAPE AS TRLALOC'S RUNNING COUNT TABLE.
016300 01  WS-ARM-CAT-COUNT-AREA.
016400     05  WS-ARM-ROW OCCURS 4 TIMES
016500                    INDEXED BY WS-ACC-ARM-IDX.
016600         10  WS-VAR-ROW OCCURS 5 TIMES
016700                        INDEXED BY WS-ACC-VAR-IDX.
016800             15  WS-ARM-CAT-COUNT    PIC 9(05) COMP
016900                                 OCCURS 4 TIMES
017000                                 INDEXED BY WS-ACC-CAT-IDX.
017100*    FLAT REDEFINE OF THE CROSS-TAB FOR SYSOUT DUMPS WHEN A RUN
017200*    NEEDS TO BE HAND-CHECKED AGAINST THE PRINTED REPORT - SAME
017300*    IDIOM AS WS-ROW-TOTAL-FLAT/WS-COL-TOTAL-FLAT ABOVE.
017400 01  WS-ARM-CAT-COUNT-FLAT REDEFINES WS-ARM-CAT-COUNT-AREA.
017500     05  WS-ARM-CAT-COUNT-DIGITS PIC 9(05) OCCURS 80 TIMES.
017600
017700*    WS-PATIENT-TABLE-AREA IS REBUILT FROM PATIENT-MASTER EVERY RUN
017800*    OF THIS STEP - THE FILE IS SEQUENTIAL, NOT INDEXED, SO THE
017900*    WHOLE THING IS READ INTO STORAGE ONCE, THE SAME AS TRLALOC
018000*    KEEPS ITS TABLE FOR THE LIFE OF THE ALLOCATION RUN.
018100 01  WS-PATIENT-TABLE-AREA.
018200     05  WS-PATIENT-ENTRY OCCURS 1 TO 9999 TIMES
018300                      DEPENDING ON WS-PATIENT-COUNT
018400                      INDEXED BY WS-PAT-IDX.
018500         10  WS-PAT-ID           PIC X(12).
018600         10  WS-PAT-CHAR-VALUE   PIC X(12) OCCURS 5 TIMES.
018700         10  WS-PAT-ARM          PIC X(08).
018800         10  WS-PAT-ACTIVE-FLAG  PIC X(01).
018900             88  WS-PAT-ACTIVE       VALUE "Y".
019000             88  WS-PAT-INACTIVE     VALUE "N".
019100
019200 01  WS-PAGE-HDR-LINE.
019300     05  FILLER                  PIC X(01) VALUE SPACE.
019400     05  FILLER                  PIC X(07) VALUE "TRIAL: ".
019500     05  HDR-TRIAL-ID            PIC X(16).
019600     05  FILLER                  PIC X(03) VALUE SPACES.
019700     05  FILLER                  PIC X(10) VALUE "VARIABLE: ".
019800     05  HDR-VAR-NAME            PIC X(12).
019900     05  FILLER                  PIC X(10) VALUE SPACES.
020000     05  FILLER                  PIC X(05) VALUE "PAGE ".
020100     05  HDR-PAGE-NBR            PIC ZZ9.
020200     05  FILLER                  PIC X(65) VALUE SPACES.
020300
020400 01  WS-BLANK-LINE.
020500     05  FILLER                  PIC X(132) VALUE SPACES.
020600
020700 01  WS-COLM-HDR-LINE.
020800     05  FILLER                  PIC X(01) VALUE SPACE.
020900     05  FILLER                  PIC X(10) VALUE "ARM".
021000     05  FILLER                  PIC X(02) VALUE SPACES.
021100     05  HDR-CAT-NAME            PIC X(13) OCCURS 4 TIMES.
021200     05  FILLER                  PIC X(02) VALUE SPACES.
021300     05  FILLER                  PIC X(08) VALUE "TOTAL".
021400     05  FILLER                  PIC X(02) VALUE SPACES.
021500     05  FILLER                  PIC X(12) VALUE "SKEW".
021600     05  FILLER                  PIC X(43) VALUE SPACES.
021700
021800 01  WS-DETAIL-LINE.
021900     05  FILLER                  PIC X(01) VALUE SPACE.
022000     05  DTL-ARM-NAME            PIC X(10).
022100     05  FILLER                  PIC X(02) VALUE SPACES.
022200     05  DTL-CAT-SLOT OCCURS 4 TIMES.
022300         10  DTL-CAT-COUNT       PIC ZZZ9.
022400         10  FILLER              PIC X(09) VALUE SPACES.
022500     05  FILLER                  PIC X(02) VALUE SPACES.
022600     05  FILLER                  PIC X(03) VALUE SPACES.
022700     05  DTL-ROW-TOTAL           PIC ZZZZ9.
022800     05  FILLER                  PIC X(02) VALUE SPACES.
022900     05  DTL-SKEW-TEXT           PIC X(12).
023000     05  FILLER                  PIC X(43) VALUE SPACES.
023100
023200 01  WS-TOTAL-LINE.
023300     05  FILLER                  PIC X(01) VALUE SPACE.
023400     05  TOT-LABEL               PIC X(10) VALUE "TOTAL".
023500     05  FILLER                  PIC X(02) VALUE SPACES.
023600     05  TOT-CAT-SLOT OCCURS 4 TIMES.
023700         10  TOT-CAT-COUNT       PIC ZZZ9.
023800         10  FILLER              PIC X(09) VALUE SPACES.
023900     05  FILLER                  PIC X(02) VALUE SPACES.
024000     05  FILLER                  PIC X(03) VALUE SPACES.
024100     05  TOT-GRAND-TOTAL         PIC ZZZZ9.
024200     05  FILLER                  PIC X(02) VALUE SPACES.
024300     05  FILLER                  PIC X(12) VALUE SPACES.
024400     05  FILLER                  PIC X(43) VALUE SPACES.
024500
024600 01  WS-IMBALANCE-LINE.
024700     05  FILLER                  PIC X(01) VALUE SPACE.
024800     05  IMB-LABEL               PIC X(10) VALUE "IMBALANCE".
024900     05  FILLER                  PIC X(02) VALUE SPACES.
025000     05  IMB-CAT-TEXT            PIC X(13) OCCURS 4 TIMES.
025100     05  FILLER                  PIC X(02) VALUE SPACES.
025200     05  FILLER                  PIC X(08) VALUE SPACES.
025300     05  FILLER                  PIC X(02) VALUE SPACES.
025400     05  FILLER                  PIC X(12) VALUE SPACES.
025500     05  FILLER                  PIC X(43) VALUE SPACES.
025600
025700 01  WS-SUMMARY-HDR-LINE.
025800     05  FILLER                  PIC X(01) VALUE SPACE.
025900     05  FILLER                  PIC X(17) VALUE "RUN SUMMARY FOR  ".
026000     05  SUM-HDR-TRIAL-ID        PIC X(16).
026100     05  FILLER                  PIC X(98) VALUE SPACES.
026200
026300 01  WS-SUMMARY-LINE.
026400     05  FILLER                  PIC X(01) VALUE SPACE.
026500     05  SUM-LABEL               PIC X(34).
026600     05  SUM-VALUE               PIC ZZZ,ZZ9.
026700     05  FILLER                  PIC X(90) VALUE SPACES.
026800
026900 LINKAGE SECTION.
027000
027100 PROCEDURE DIVISION.
027200
027300 000-HOUSEKEEPING.
027400     ACCEPT WS-RUN-DATE FROM DATE.
027500     MOVE ZERO TO WS-PATIENT-COUNT.
027600     MOVE ZERO TO WS-ARM-CAT-COUNT-AREA.
027700     MOVE ZERO TO WS-PAGE-COUNT.
027800
027900     OPEN INPUT  TRLCFG-FILE
028000          INPUT  TRLPAT-FILE
028100          INPUT  RUNTOT-FILE
028200          OUTPUT BALRPT-FILE
028300          OUTPUT SYSOUT-FILE.
028400
028500     IF WS-TRLCFG-STATUS NOT = "00"
028600        MOVE "000-HOUSEKEEPING"   TO ABND-PARA-NAME
028700        MOVE "OPEN FAILED ON TRIAL-CONFIG FILE"
028800                                  TO ABND-REASON
028900        MOVE "00"                 TO ABND-EXPECTED-VAL
029000        MOVE WS-TRLCFG-STATUS     TO ABND-ACTUAL-VAL
029100        PERFORM 1000-ABEND-RTN THRU 1000-EXIT.
029200
029300     PERFORM 050-LOAD-TRIAL-CONFIG THRU 050-EXIT.
029400     PERFORM 200-LOAD-PATIENT-MASTER THRU 200-EXIT.
029500     PERFORM 400-BUILD-ARM-CAT-COUNTS THRU 400-EXIT.
029600
029700     PERFORM 500-PRINT-VARIABLE-TABLE THRU 500-EXIT
029800             VARYING WS-VAR-SUB FROM 1 BY 1
029900             UNTIL WS-VAR-SUB > CFG-VAR-COUNT.
030000
030100     PERFORM 800-PRINT-RUN-SUMMARY THRU 800-EXIT.
030200     PERFORM 999-CLEANUP THRU 999-EXIT.
030300     GOBACK.
030400
030500 050-LOAD-TRIAL-CONFIG.
030600     READ TRLCFG-FILE
030700         AT END
030800             MOVE "050-LOAD-TRIAL-CONFIG" TO ABND-PARA-NAME
030900             MOVE "TRIAL-CONFIG FILE IS EMPTY" TO ABND-REASON
031000             MOVE "1 RECORD"         TO ABND-EXPECTED-VAL
031100             MOVE "0 RECORDS"        TO ABND-ACTUAL-VAL
031200             PERFORM 1000-ABEND-RTN THRU 1000-EXIT
031300     END-READ.
031400 050-EXIT.
031500     EXIT.
031600
031700 200-LOAD-PATIENT-MASTER.
031800     IF WS-TRLPAT-STATUS NOT = "00"
031900        MOVE "200-LOAD-PATIENT-MASTER" TO ABND-PARA-NAME
032000        MOVE "OPEN FAILED ON PATIENT-MASTER FILE"
032100                                  TO ABND-REASON
032200        MOVE "00"                 TO ABND-EXPECTED-VAL
032300        MOVE WS-TRLPAT-STATUS     TO ABND-ACTUAL-VAL
032400        PERFORM 1000-ABEND-RTN THRU 1000-EXIT.
032500
032600     PERFORM 210-READ-PATIENT-MASTER THRU 210-EXIT.
032700     PERFORM 220-APPEND-PATIENT-ROW THRU 220-EXIT
032800             UNTIL PAT-EOF.
032900 200-EXIT.
033000     EXIT.
033100
033200 210-READ-PATIENT-MASTER.
033300     READ TRLPAT-FILE
033400         AT END
033500             MOVE "Y" TO WS-PAT-EOF-SW
033600     END-READ.
033700 210-EXIT.
033800     EXIT.
033900
034000 220-APPEND-PATIENT-ROW.
034100     ADD 1 TO WS-PATIENT-COUNT.
034200     MOVE PAT-ID             TO WS-PAT-ID (WS-PATIENT-COUNT).
034300     MOVE PAT-ARM            TO WS-PAT-ARM (WS-PATIENT-COUNT).
034400     MOVE PAT-ACTIVE-FLAG    TO WS-PAT-ACTIVE-FLAG (WS-PATIENT-COUNT).
034500     PERFORM 225-COPY-ONE-CHAR-VALUE THRU 225-EXIT
034600             VARYING WS-CAT-SUB FROM 1 BY 1
034700             UNTIL WS-CAT-SUB > 5.
034800     PERFORM 210-READ-PATIENT-MASTER THRU 210-EXIT.
034900 220-EXIT.
035000     EXIT.
035100
035200 225-COPY-ONE-CHAR-VALUE.
035300     MOVE PAT-CHAR-VALUE (WS-CAT-SUB)
035400       TO WS-PAT-CHAR-VALUE (WS-PATIENT-COUNT WS-CAT-SUB).
035500 225-EXIT.
035600     EXIT.
035700
035800 400-BUILD-ARM-CAT-COUNTS.
035900     IF WS-PATIENT-COUNT NOT = ZERO
036000        PERFORM 410-ACCUM-PATIENT-COUNTS THRU 410-EXIT
036100                VARYING WS-PAT-IDX FROM 1 BY 1
036200                UNTIL WS-PAT-IDX > WS-PATIENT-COUNT
036300     END-IF.
036400 400-EXIT.
036500     EXIT.
036600
036700 410-ACCUM-PATIENT-COUNTS.
036800     IF WS-PAT-ACTIVE (WS-PAT-IDX)
036900        SET CFG-ARM-IDX TO 1
037000        SEARCH CFG-ARM-TABLE
037100            AT END
037200                CONTINUE
037300            WHEN CFG-ARM-NAME (CFG-ARM-IDX) = WS-PAT-ARM (WS-PAT-IDX)
037400                SET WS-ARM-SUB TO CFG-ARM-IDX
037500                PERFORM 415-ACCUM-ONE-VARIABLE THRU 415-EXIT
037600                        VARYING WS-VAR-SUB FROM 1 BY 1
037700                        UNTIL WS-VAR-SUB > CFG-VAR-COUNT
037800        END-SEARCH
037900     END-IF.
038000 410-EXIT.
038100     EXIT.
038200
038300*    415/417 MATCH THE CANDIDATE'S VALUE FOR THIS VARIABLE AGAINST
038400*    THE CONFIGURED CATEGORY LIST BY STRAIGHT SUBSCRIPT SCAN - THE
038500*    CATEGORY TABLE IS NESTED TWO DEEP INSIDE THE VARIABLE TABLE SO
038600*    A SEARCH WOULD NEED ITS OWN INDEX PER VARIABLE ROW, WHICH THE
038700*    COPYBOOK DOES NOT CARRY - THE PLAIN PERFORM IS THE SAME COST
038800*    FOR A 4-ENTRY CATEGORY LIST.
038900 415-ACCUM-ONE-VARIABLE.
039000     PERFORM 417-MATCH-ONE-CATEGORY THRU 417-EXIT
039100             VARYING WS-CAT-SUB FROM 1 BY 1
039200             UNTIL WS-CAT-SUB > CFG-VAL-COUNT (WS-VAR-SUB).
039300 415-EXIT.
039400     EXIT.
039500
039600 417-MATCH-ONE-CATEGORY.
039700     IF CFG-VAL-NAME (WS-VAR-SUB WS-CAT-SUB)
039800        = WS-PAT-CHAR-VALUE (WS-PAT-IDX WS-VAR-SUB)
039900        ADD 1 TO WS-ARM-CAT-COUNT (WS-ARM-SUB WS-VAR-SUB WS-CAT-SUB)
040000     END-IF.
040100 417-EXIT.
040200     EXIT.
040300
040400 500-PRINT-VARIABLE-TABLE.
040500     MOVE ZERO TO WS-COL-TOTAL-AREA.
040600     MOVE ZERO TO WS-GRAND-TOTAL.
040700     MOVE CFG-VAR-NAME (WS-VAR-SUB) TO HDR-VAR-NAME.
040800     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
040900     PERFORM 510-WRITE-COLUMN-HDR THRU 510-EXIT.
041000
041100     PERFORM 520-PRINT-ARM-DETAIL-LINE THRU 520-EXIT
041200             VARYING WS-ARM-SUB FROM 1 BY 1
041300             UNTIL WS-ARM-SUB > CFG-ARM-COUNT.
041400
041500     PERFORM 540-PRINT-TOTAL-LINE THRU 540-EXIT.
041600     PERFORM 560-COMPUTE-IMBALANCE THRU 560-EXIT.
041700     PERFORM 570-PRINT-IMBALANCE-LINE THRU 570-EXIT.
041800     WRITE BALRPT-REC FROM WS-BLANK-LINE
041900         AFTER ADVANCING 1.
042000     ADD 1 TO WS-LINE-COUNT.
042100 500-EXIT.
042200     EXIT.
042300
042400 510-WRITE-COLUMN-HDR.
042500     MOVE SPACES TO WS-COLM-HDR-LINE.
042600     PERFORM 515-MOVE-ONE-COL-HDR THRU 515-EXIT
042700             VARYING WS-CAT-SUB FROM 1 BY 1
042800             UNTIL WS-CAT-SUB > 4.
042900     WRITE BALRPT-REC FROM WS-COLM-HDR-LINE
043000         AFTER ADVANCING 2.
043100     ADD 1 TO WS-LINE-COUNT.
043200 510-EXIT.
043300     EXIT.
043400
043500 515-MOVE-ONE-COL-HDR.
043600     IF WS-CAT-SUB <= CFG-VAL-COUNT (WS-VAR-SUB)
043700        MOVE CFG-VAL-NAME (WS-VAR-SUB WS-CAT-SUB)
043800                                 TO HDR-CAT-NAME (WS-CAT-SUB)
043900     ELSE
044000        MOVE SPACES              TO HDR-CAT-NAME (WS-CAT-SUB)
044100     END-IF.
044200 515-EXIT.
044300     EXIT.
044400
044500 520-PRINT-ARM-DETAIL-LINE.
044600     IF WS-LINE-COUNT > 50
044700        PERFORM 750-PAGE-BREAK THRU 750-EXIT
044800     END-IF.
044900     MOVE SPACES TO WS-DETAIL-LINE.
045000     MOVE CFG-ARM-NAME (WS-ARM-SUB) TO DTL-ARM-NAME.
045100     MOVE ZERO TO WS-ROW-SUM.
045200
045300     PERFORM 525-MOVE-ONE-CAT-COUNT THRU 525-EXIT
045400             VARYING WS-CAT-SUB FROM 1 BY 1
045500             UNTIL WS-CAT-SUB > 4.
045600
045700     MOVE WS-ROW-SUM TO DTL-ROW-TOTAL.
045800     ADD WS-ROW-SUM TO WS-GRAND-TOTAL.
045900     PERFORM 550-COMPUTE-SKEW THRU 550-EXIT.
046000     WRITE BALRPT-REC FROM WS-DETAIL-LINE
046100         AFTER ADVANCING 1.
046200     ADD 1 TO WS-LINE-COUNT.
046300 520-EXIT.
046400     EXIT.
046500
046600 525-MOVE-ONE-CAT-COUNT.
046700     IF WS-CAT-SUB <= CFG-VAL-COUNT (WS-VAR-SUB)
046800        MOVE WS-ARM-CAT-COUNT (WS-ARM-SUB WS-VAR-SUB WS-CAT-SUB)
046900                                 TO DTL-CAT-COUNT (WS-CAT-SUB)
047000        MOVE WS-ARM-CAT-COUNT (WS-ARM-SUB WS-VAR-SUB WS-CAT-SUB)
047100                                 TO WS-ROW-TOTAL (WS-CAT-SUB)
047200        ADD WS-ARM-CAT-COUNT (WS-ARM-SUB WS-VAR-SUB WS-CAT-SUB)
047300                                 TO WS-ROW-SUM
047400        ADD WS-ARM-CAT-COUNT (WS-ARM-SUB WS-VAR-SUB WS-CAT-SUB)
047500                                 TO WS-COL-TOTAL (WS-CAT-SUB)
047600     ELSE
047700        MOVE ZERO                TO DTL-CAT-COUNT (WS-CAT-SUB)
047800        MOVE ZERO                TO WS-ROW-TOTAL (WS-CAT-SUB)
047900     END-IF.
048000 525-EXIT.
048100     EXIT.
048200
048300 540-PRINT-TOTAL-LINE.
048400     MOVE SPACES TO WS-TOTAL-LINE.
048500     PERFORM 545-MOVE-ONE-COL-TOTAL THRU 545-EXIT
048600             VARYING WS-CAT-SUB FROM 1 BY 1
048700             UNTIL WS-CAT-SUB > 4.
048800     MOVE WS-GRAND-TOTAL TO TOT-GRAND-TOTAL.
048900     WRITE BALRPT-REC FROM WS-TOTAL-LINE
049000         AFTER ADVANCING 2.
049100     ADD 1 TO WS-LINE-COUNT.
049200 540-EXIT.
049300     EXIT.
049400
049500 545-MOVE-ONE-COL-TOTAL.
049600     MOVE WS-COL-TOTAL (WS-CAT-SUB) TO TOT-CAT-COUNT (WS-CAT-SUB).
049700 545-EXIT.
049800     EXIT.
049900
050000 550-COMPUTE-SKEW.
050100     MOVE WS-ROW-TOTAL (1) TO WS-ROW-MAX.
050200     MOVE WS-ROW-TOTAL (1) TO WS-ROW-MIN.
050300     PERFORM 555-SCAN-ROW-CAT THRU 555-EXIT
050400             VARYING WS-CAT-SUB FROM 2 BY 1
050500             UNTIL WS-CAT-SUB > 4.
050600     COMPUTE WS-PCT-NUMERATOR = (WS-ROW-MAX - WS-ROW-MIN) * 100.
050700     MOVE WS-ROW-SUM TO WS-PCT-DENOMINATOR.
050800     PERFORM 580-ROUND-PERCENT THRU 580-EXIT.
050900     COMPUTE WS-DIFF-DISPLAY = WS-ROW-MAX - WS-ROW-MIN.
051000     MOVE WS-PCT-RESULT TO WS-PCT-DISPLAY.
051100     MOVE SPACES TO DTL-SKEW-TEXT.
051200     STRING WS-DIFF-DISPLAY DELIMITED BY SIZE
051300            " (" DELIMITED BY SIZE
051400            WS-PCT-DISPLAY DELIMITED BY SIZE
051500            "%)" DELIMITED BY SIZE
051600       INTO DTL-SKEW-TEXT
051700     END-STRING.
051800 550-EXIT.
051900     EXIT.
052000
052100 555-SCAN-ROW-CAT.
052200*    SLOTS PAST THE VARIABLE'S CONFIGURED CATEGORY COUNT ARE NOT
052300*    REAL CATEGORIES - 525-MOVE-ONE-CAT-COUNT FORCES THEM TO
052400*    ZERO SO THE DETAIL LINE PRINTS BLANK-FILLED, BUT A PHANTOM
052500*    ZERO MUST NOT BE FED INTO THE MIN/MAX SCAN OR IT CORRUPTS
052600*    THE SKEW FOR ANY VARIABLE CONFIGURED WITH FEWER THAN 4
052700*    CATEGORIES.
052800     IF WS-CAT-SUB <= CFG-VAL-COUNT (WS-VAR-SUB)
052900        IF WS-ROW-TOTAL (WS-CAT-SUB) > WS-ROW-MAX
053000           MOVE WS-ROW-TOTAL (WS-CAT-SUB) TO WS-ROW-MAX
053100        END-IF
053200        IF WS-ROW-TOTAL (WS-CAT-SUB) < WS-ROW-MIN
053300           MOVE WS-ROW-TOTAL (WS-CAT-SUB) TO WS-ROW-MIN
053400        END-IF
053500     END-IF.
053600 555-EXIT.
053700     EXIT.
053800
053900 560-COMPUTE-IMBALANCE.
054000     PERFORM 565-COMPUTE-ONE-COL-IMBALANCE THRU 565-EXIT
054100             VARYING WS-CAT-SUB FROM 1 BY 1
054200             UNTIL WS-CAT-SUB > 4.
054300 560-EXIT.
054400     EXIT.
054500
054600 565-COMPUTE-ONE-COL-IMBALANCE.
054700     IF WS-CAT-SUB > CFG-VAL-COUNT (WS-VAR-SUB)
054800        MOVE SPACES TO IMB-CAT-TEXT (WS-CAT-SUB)
054900     ELSE
055000        MOVE WS-ARM-CAT-COUNT (1 WS-VAR-SUB WS-CAT-SUB) TO WS-COL-MAX
055100        MOVE WS-ARM-CAT-COUNT (1 WS-VAR-SUB WS-CAT-SUB) TO WS-COL-MIN
055200        PERFORM 567-SCAN-COL-ARM THRU 567-EXIT
055300                VARYING WS-ARM-SUB FROM 2 BY 1
055400                UNTIL WS-ARM-SUB > CFG-ARM-COUNT
055500        COMPUTE WS-PCT-NUMERATOR = (WS-COL-MAX - WS-COL-MIN) * 100
055600        MOVE WS-COL-TOTAL (WS-CAT-SUB) TO WS-PCT-DENOMINATOR
055700        PERFORM 580-ROUND-PERCENT THRU 580-EXIT
055800        COMPUTE WS-DIFF-DISPLAY = WS-COL-MAX - WS-COL-MIN
055900        MOVE WS-PCT-RESULT TO WS-PCT-DISPLAY
056000        MOVE SPACES TO IMB-CAT-TEXT (WS-CAT-SUB)
056100        STRING WS-DIFF-DISPLAY DELIMITED BY SIZE
056200               " (" DELIMITED BY SIZE
056300               WS-PCT-DISPLAY DELIMITED BY SIZE
056400               "%)" DELIMITED BY SIZE
056500          INTO IMB-CAT-TEXT (WS-CAT-SUB)
056600        END-STRING
056700     END-IF.
056800 565-EXIT.
056900     EXIT.
057000
057100 567-SCAN-COL-ARM.
057200     IF WS-ARM-CAT-COUNT (WS-ARM-SUB WS-VAR-SUB WS-CAT-SUB) > WS-COL-MAX
057300        MOVE WS-ARM-CAT-COUNT (WS-ARM-SUB WS-VAR-SUB WS-CAT-SUB)
057400                                 TO WS-COL-MAX
057500     END-IF.
057600     IF WS-ARM-CAT-COUNT (WS-ARM-SUB WS-VAR-SUB WS-CAT-SUB) < WS-COL-MIN
057700        MOVE WS-ARM-CAT-COUNT (WS-ARM-SUB WS-VAR-SUB WS-CAT-SUB)
057800                                 TO WS-COL-MIN
057900     END-IF.
058000 567-EXIT.
058100     EXIT.
058200
058300 570-PRINT-IMBALANCE-LINE.
058400     WRITE BALRPT-REC FROM WS-IMBALANCE-LINE
058500         AFTER ADVANCING 1.
058600     ADD 1 TO WS-LINE-COUNT.
058700 570-EXIT.
058800     EXIT.
058900
059000*    580-ROUND-PERCENT IS THE ONE PLACE BOTH THE SKEW AND IMBALANCE
059100*    PERCENTAGES ARE ROUNDED - HALF-UP TO THE NEAREST WHOLE PERCENT,
059200*    ZERO WHEN THE DENOMINATOR IS ZERO SO AN EMPTY ROW OR COLUMN
059300*    NEVER DIVIDES BY ZERO.
059400 580-ROUND-PERCENT.
059500     IF WS-PCT-DENOMINATOR = ZERO
059600        MOVE ZERO TO WS-PCT-RESULT
059700     ELSE
059800        COMPUTE WS-PCT-RESULT ROUNDED =
059900                WS-PCT-NUMERATOR / WS-PCT-DENOMINATOR
060000     END-IF.
060100 580-EXIT.
060200     EXIT.
060300
060400 700-WRITE-PAGE-HDR.
060500     ADD 1 TO WS-PAGE-COUNT.
060600     MOVE CFG-TRIAL-ID  TO HDR-TRIAL-ID.
060700     MOVE WS-PAGE-COUNT TO HDR-PAGE-NBR.
060800     WRITE BALRPT-REC FROM WS-PAGE-HDR-LINE
060900         AFTER ADVANCING NEXT-PAGE.
061000     MOVE ZERO TO WS-LINE-COUNT.
061100     ADD 1 TO WS-LINE-COUNT.
061200 700-EXIT.
061300     EXIT.
061400
061500 750-PAGE-BREAK.
061600     MOVE CFG-VAR-NAME (WS-VAR-SUB) TO HDR-VAR-NAME.
061700     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
061800     PERFORM 510-WRITE-COLUMN-HDR THRU 510-EXIT.
061900 750-EXIT.
062000     EXIT.
062100
062200 800-PRINT-RUN-SUMMARY.
062300     IF WS-RUNTOT-STATUS NOT = "00"
062400        MOVE "800-PRINT-RUN-SUMMARY" TO ABND-PARA-NAME
062500        MOVE "OPEN FAILED ON RUN-TOTALS FILE"
062600                                  TO ABND-REASON
062700        MOVE "00"                 TO ABND-EXPECTED-VAL
062800        MOVE WS-RUNTOT-STATUS     TO ABND-ACTUAL-VAL
062900        PERFORM 1000-ABEND-RTN THRU 1000-EXIT.
063000
063100     READ RUNTOT-FILE
063200         AT END
063300             MOVE "800-PRINT-RUN-SUMMARY" TO ABND-PARA-NAME
063400             MOVE "RUN-TOTALS FILE IS EMPTY" TO ABND-REASON
063500             MOVE "1 RECORD"         TO ABND-EXPECTED-VAL
063600             MOVE "0 RECORDS"        TO ABND-ACTUAL-VAL
063700             PERFORM 1000-ABEND-RTN THRU 1000-EXIT
063800     END-READ.
063900
064000     MOVE CFG-TRIAL-ID TO SUM-HDR-TRIAL-ID.
064100     WRITE BALRPT-REC FROM WS-SUMMARY-HDR-LINE
064200         AFTER ADVANCING NEXT-PAGE.
064300     WRITE BALRPT-REC FROM WS-BLANK-LINE
064400         AFTER ADVANCING 1.
064500
064600     MOVE "TRANSACTIONS READ . . . . . ." TO SUM-LABEL.
064700     MOVE RT-TXN-READ TO SUM-VALUE.
064800     PERFORM 810-WRITE-SUMMARY-LINE THRU 810-EXIT.
064900
065000     MOVE "PATIENTS ADDED . . . . . . ." TO SUM-LABEL.
065100     MOVE RT-ADDED TO SUM-VALUE.
065200     PERFORM 810-WRITE-SUMMARY-LINE THRU 810-EXIT.
065300
065400     MOVE "TRANSACTIONS REJECTED . . ." TO SUM-LABEL.
065500     MOVE RT-REJECTED TO SUM-VALUE.
065600     PERFORM 810-WRITE-SUMMARY-LINE THRU 810-EXIT.
065700
065800     MOVE "STATUS CHANGES . . . . . . ." TO SUM-LABEL.
065900     MOVE RT-STATUS-CHANGES TO SUM-VALUE.
066000     PERFORM 810-WRITE-SUMMARY-LINE THRU 810-EXIT.
066100
066200     MOVE "REASSIGNMENTS . . . . . . . ." TO SUM-LABEL.
066300     MOVE RT-REASSIGNMENTS TO SUM-VALUE.
066400     PERFORM 810-WRITE-SUMMARY-LINE THRU 810-EXIT.
066500
066600     PERFORM 820-WRITE-ARM-COUNT-LINE THRU 820-EXIT
066700             VARYING RT-ARM-IDX FROM 1 BY 1
066800             UNTIL RT-ARM-IDX > CFG-ARM-COUNT.
066900
067000     MOVE "ACTIVE PATIENTS . . . . . . ." TO SUM-LABEL.
067100     MOVE RT-ACTIVE-COUNT TO SUM-VALUE.
067200     PERFORM 810-WRITE-SUMMARY-LINE THRU 810-EXIT.
067300
067400     MOVE "TOTAL PATIENTS ON FILE . . ." TO SUM-LABEL.
067500     MOVE RT-TOTAL-COUNT TO SUM-VALUE.
067600     PERFORM 810-WRITE-SUMMARY-LINE THRU 810-EXIT.
067700 800-EXIT.
067800     EXIT.
067900
068000 810-WRITE-SUMMARY-LINE.
068100     WRITE BALRPT-REC FROM WS-SUMMARY-LINE
068200         AFTER ADVANCING 1.
068300 810-EXIT.
068400     EXIT.
068500
068600 820-WRITE-ARM-COUNT-LINE.
068700     MOVE SPACES TO SUM-LABEL.
068800     STRING "ARM "                      DELIMITED BY SIZE
068900            CFG-ARM-NAME (RT-ARM-IDX)   DELIMITED BY SPACE
069000            " PATIENTS . . . . . ."      DELIMITED BY SIZE
069100       INTO SUM-LABEL
069200     END-STRING.
069300     MOVE RT-ARM-PATIENT-COUNT (RT-ARM-IDX) TO SUM-VALUE.
069400     PERFORM 810-WRITE-SUMMARY-LINE THRU 810-EXIT.
069500 820-EXIT.
069600     EXIT.
069700
069800 999-CLEANUP.
069900     CLOSE TRLCFG-FILE
070000           TRLPAT-FILE
070100           RUNTOT-FILE
070200           BALRPT-FILE
070300           SYSOUT-FILE.
070400 999-EXIT.
070500     EXIT.
070600
070700 1000-ABEND-RTN.
070800     MOVE "TRLBALRP" TO ABND-PGM-ID.
070900     WRITE SYSOUT-REC.
071000     DISPLAY "TRLBALRP ABEND - SEE SYSOUT FOR DETAIL".
071100     MOVE 16 TO RETURN-CODE.
071200     PERFORM 999-CLEANUP THRU 999-EXIT.
071300     GOBACK.
071400 1000-EXIT.
071500     EXIT.
