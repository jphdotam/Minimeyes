000100******************************************************************
000200*                                                                *
000300*    TRLPAT   -   PATIENT MASTER RECORD                          *
000400*                                                                *
000500*    ONE RECORD PER ENROLLED PATIENT.  WRITTEN BY TRLALOC AT     *
000600*    END OF RUN IN ENROLMENT ORDER - INCLUDES DEACTIVATED        *
000700*    PATIENTS (PAT-ACTIVE-FLAG = "N").  READ BY TRLBALRP TO      *
000800*    BUILD THE BALANCE TABLE OVER ACTIVE PATIENTS ONLY.          *
000900*                                                                *
001000*    010294JS  INITIAL VERSION                                   *
001100*    031594JS  ADDED RESERVE FILLER PER DPSS STANDARDS           *
001200******************************************************************
001300    05  PAT-ID                      PIC X(12).
001400    05  PAT-CHAR-TABLE OCCURS 5 TIMES
001500                      INDEXED BY PAT-CHAR-IDX.
001600        10  PAT-CHAR-VALUE          PIC X(12).
001700    05  PAT-ARM                     PIC X(08).
001800    05  PAT-ACTIVE-FLAG             PIC X(01).
001900        88  PAT-ACTIVE                  VALUE "Y".
002000        88  PAT-INACTIVE                VALUE "N".
002100    05  FILLER                      PIC X(04) VALUE SPACES.
