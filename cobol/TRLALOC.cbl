000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  TRLALOC.
000400 AUTHOR. J SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 01/02/94.
000700 DATE-COMPILED. 01/02/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*     THIS IS THE PATIENT ALLOCATION STEP OF THE MINIMISATION
001400*     SUITE.  IT READS THE TRIAL'S CONFIGURATION RECORD, THEN
001500*     PROCESSES THE DAY'S PATIENT TRANSACTIONS (ADD, DEACTIVATE,
001600*     REACTIVATE, REASSIGN) IN ARRIVAL ORDER AGAINST AN IN-MEMORY
001700*     PATIENT TABLE - THERE IS NO INDEXED PATIENT FILE, THE TABLE
001800*     IS BUILT AND SEARCHED ENTIRELY IN STORAGE FOR THE LIFE OF
001900*     THE RUN AND WRITTEN OUT AS PATIENT-MASTER AT CLOSE.
002000*
002100*     NEW PATIENTS ARE PLACED EITHER ON A MANUALLY SPECIFIED ARM
002200*     (NON-STRICT TRIALS ONLY) OR BY THE MINIMISATION ALGORITHM,
002300*     WHICH CALLS RANDVAL FOR EVERY RANDOM DECISION AND ARMSCOR
002400*     TO SCORE THE CONFIGURED ARMS AGAINST THE RUNNING
002500*     ARM/VARIABLE/CATEGORY COUNTS THIS PROGRAM MAINTAINS.  EVERY
002600*     ACCEPTED OR REJECTED TRANSACTION PRODUCES ONE AUDIT RECORD.
002700*
002800*     THE RUN'S CLOSING COUNTS ARE WRITTEN TO THE RUN-TOTALS FILE
002900*     FOR THE COMPANION REPORT STEP, TRLBALRP, THE SAME WAY THE
003000*     OLD DAILY EDIT/UPDATE SUITE HANDED TRAILER COUNTS FORWARD.
003100*
003200*     010294JS  INITIAL VERSION FOR THE MINIMISATION PROJECT
003300*     021894JS  ADDED ARMSCOR CALL FOR MINIMISED ARM SELECTION
003400*     031594JS  ADDED RESERVE FILLER TO RECORD LAYOUTS PER DPSS
003500*                STANDARDS
003600*     062094JS  ADDED 'D'/'R' STATUS TRANSACTIONS AND
003700*                TXN-MANUAL-ARM FOR NON-STRICT TRIALS
003800*     091503MM  EXPANDED CFG-VAL-COUNT TO 2 DIGITS, RAISED
003900*                MAX PATIENT TABLE SIZE TO 9999 (WAS 999 - RAN
004000*                OUT OF ROOM ON THE ONCOLOGY TRIAL LOAD)
004100*     040599MM  ADDED 'M' REASSIGN TRANSACTION PER PROTOCOL
004200*                AMENDMENT 3 - REJECTED IN STRICT-MODE TRIALS
004300*     082396JS  ADDED 88-LEVELS WS-PAT-ACTIVE/WS-PAT-INACTIVE ON
004400*                THE TABLE'S ACTIVE-FLAG SLOT - CODE WAS TESTING
004500*                PAT-ACTIVE (THE FD RECORD'S CONDITION NAME, NOT
004600*                SUBSCRIPTABLE) AGAINST THE TABLE ENTRY
004700*     111503MM  ADDED RUN-TOTALS HAND-OFF FILE FOR TRLBALRP'S
004800*                CLOSING SUMMARY BLOCK PER AUDIT FINDING 03-118
004850*     022004MM  CHANGED WS-RUN-DATE BACK TO A 77-LEVEL ITEM PER
004860*                STANDARDS REVIEW - THE 01-GROUP WITH THE YY/MM/DD
004870*                REDEFINE WAS NEVER REFERENCED ANYWHERE IN THE
004880*                PROGRAM.  ALSO DROPPED TRLAUD'S SPARE RESERVE
004890*                BYTE (FD NOW SHOWS THE CORRECT 87) PER THE SAME
004895*                REVIEW.
004900******************************************************************
005000
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-390.
005400 OBJECT-COMPUTER. IBM-390.
005500 SPECIAL-NAMES.
005600     C01 IS NEXT-PAGE.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT TRLCFG-FILE  ASSIGN TO UT-S-TRLCFG
006000         ORGANIZATION IS SEQUENTIAL
006100         ACCESS MODE IS SEQUENTIAL
006200         FILE STATUS IS WS-TRLCFG-STATUS.
006300     SELECT TRLTXN-FILE  ASSIGN TO UT-S-TRLTXN
006400         ORGANIZATION IS SEQUENTIAL
006500         ACCESS MODE IS SEQUENTIAL
006600         FILE STATUS IS WS-TRLTXN-STATUS.
006700     SELECT TRLPAT-FILE  ASSIGN TO UT-S-TRLPAT
006800         ORGANIZATION IS SEQUENTIAL
006900         ACCESS MODE IS SEQUENTIAL
007000         FILE STATUS IS WS-TRLPAT-STATUS.
007100     SELECT TRLAUD-FILE  ASSIGN TO UT-S-TRLAUD
007200         ORGANIZATION IS SEQUENTIAL
007300         ACCESS MODE IS SEQUENTIAL
007400         FILE STATUS IS WS-TRLAUD-STATUS.
007500     SELECT RUNTOT-FILE  ASSIGN TO UT-S-RUNTOT
007600         ORGANIZATION IS SEQUENTIAL
007700         ACCESS MODE IS SEQUENTIAL
007800         FILE STATUS IS WS-RUNTOT-STATUS.
007900     SELECT SYSOUT-FILE  ASSIGN TO UT-S-SYSOUT
008000         ORGANIZATION IS SEQUENTIAL
008100         ACCESS MODE IS SEQUENTIAL
008200         FILE STATUS IS WS-SYSOUT-STATUS.
008300
008400 DATA DIVISION.
008500 FILE SECTION.
008600
008700 FD  TRLCFG-FILE
008800     RECORD CONTAINS 390 CHARACTERS
008900     DATA RECORD IS TRLCFG-REC.
009000 01  TRLCFG-REC.
009100     COPY TRLCFG.
009200
009300 FD  TRLTXN-FILE
009400     RECORD CONTAINS 93 CHARACTERS
009500     DATA RECORD IS TRLTXN-REC.
009600 01  TRLTXN-REC.
009700     COPY TRLTXN.
009800
009900 FD  TRLPAT-FILE
010000     RECORD CONTAINS 85 CHARACTERS
010100     DATA RECORD IS TRLPAT-REC.
010200 01  TRLPAT-REC.
010300     COPY TRLPAT.
010400
010500 FD  TRLAUD-FILE
010600     RECORD CONTAINS 87 CHARACTERS
010700     DATA RECORD IS TRLAUD-REC.
010800 01  TRLAUD-REC.
010900     COPY TRLAUD.
011000
011100 FD  RUNTOT-FILE
011200     RECORD CONTAINS 74 CHARACTERS
011300     DATA RECORD IS RUNTOT-REC.
011400 01  RUNTOT-REC.
011500     COPY RUNTOT.
011600
011700 FD  SYSOUT-FILE
011800     RECORD CONTAINS 130 CHARACTERS
011900     DATA RECORD IS SYSOUT-REC.
012000 01  SYSOUT-REC.
012100     COPY ABNDREC.
012200
012300 WORKING-STORAGE SECTION.
012400
012500 01  WS-FILE-STATUSES.
012600     05  WS-TRLCFG-STATUS        PIC X(02) VALUE SPACES.
012700     05  WS-TRLTXN-STATUS        PIC X(02) VALUE SPACES.
012800     05  WS-TRLPAT-STATUS        PIC X(02) VALUE SPACES.
012900     05  WS-TRLAUD-STATUS        PIC X(02) VALUE SPACES.
013000     05  WS-RUNTOT-STATUS        PIC X(02) VALUE SPACES.
013100     05  WS-SYSOUT-STATUS        PIC X(02) VALUE SPACES.
013200
013300 01  WS-SWITCHES.
013400     05  WS-TXN-EOF-SW           PIC X(01) VALUE "N".
013500         88  TXN-EOF                 VALUE "Y".
013600         88  TXN-NOT-EOF              VALUE "N".
013700     05  WS-INVALID-SW           PIC X(01) VALUE "N".
013800         88  WS-INVALID               VALUE "Y".
013900         88  WS-VALID                 VALUE "N".
014000     05  WS-MANUAL-SW            PIC X(01) VALUE "N".
014100         88  WS-MANUAL-ARM            VALUE "Y".
014200     05  WS-FOUND-SW             PIC X(01) VALUE "N".
014300         88  WS-FOUND                 VALUE "Y".
014400         88  WS-NOT-FOUND             VALUE "N".
014500
014600 77  WS-RUN-DATE                 PIC 9(06).
014700
014800 01  WS-RANDOM-VALUE             PIC 9V9(09).
014900 01  WS-RANDOM-VALUE-EDIT REDEFINES WS-RANDOM-VALUE.
015000     05  WS-RANDOM-WHOLE         PIC 9(01).
015100     05  WS-RANDOM-FRACTION      PIC 9(09).
015200
015300 01  WS-TIE-KEY-AREA.
015400     05  WS-TIE-KEY              PIC X(64) VALUE SPACES.
015500 01  WS-TIE-KEY-TABLE REDEFINES WS-TIE-KEY-AREA.
015600     05  WS-TIE-KEY-SLOT         PIC X(12) OCCURS 5 TIMES.
015700
015800 01  WS-WORK-FIELDS.
015900     05  WS-AUDIT-SEQ            PIC 9(06) COMP.
016000     05  WS-PATIENT-COUNT        PIC 9(04) COMP VALUE ZERO.
016100     05  WS-VAR-SUB              PIC 9(02) COMP.
016200     05  WS-CHOSEN-ARM-IDX       PIC 9(02) COMP.
016300     05  WS-MIN-SCORE            PIC 9(05) COMP.
016400     05  WS-MAX-SCORE            PIC 9(05) COMP.
016500     05  WS-TIE-COUNT            PIC 9(02) COMP.
016600     05  WS-TIE-PICK             PIC 9(02) COMP.
016700     05  WS-SCAN-ARM-IDX         PIC 9(02) COMP.
016800     05  WS-VAL-SLOT-IDX         PIC 9(02) COMP.
016900     05  WS-RETURN-CD            PIC S9(04) COMP.
017000     05  WS-COUNT-ARM-IDX        PIC 9(02) COMP.
017100
017200*    THE FOLLOWING GROUPS ARE STAGING AREAS FOR THE CALLS TO
017300*    RANDVAL AND ARMSCOR - LAID OUT TO MATCH EACH SUBPROGRAM'S
017400*    LINKAGE SECTION EXACTLY SO THE CALLED PROGRAM SEES WHAT IT
017500*    EXPECTS.
017600 01  RV-KEY-TEXT                 PIC X(64).
017700 01  RV-SEED-TEXT                PIC X(16).
017800 01  RV-RESULT                   PIC 9V9(09).
017900 01  RV-RETURN-CD                PIC S9(04) COMP.
018000
018100 01  AS-ARM-COUNT                PIC 9(02).
018200 01  AS-VAR-COUNT                PIC 9(02).
018300 01  AS-CHAR-VALUE-TABLE.
018400     05  AS-CHAR-VALUE           PIC X(12) OCCURS 5 TIMES.
018500 01  AS-COUNT-TABLE.
018600     05  AS-ARM-ROW OCCURS 4 TIMES.
018700         10  AS-VAR-ROW OCCURS 5 TIMES.
018800             15  AS-CAT-COUNT    PIC 9(05) COMP.
018900 01  AS-VAL-IDX-TABLE.
019000     05  AS-VAL-IDX              PIC 9(02) COMP OCCURS 5 TIMES.
019100 01  AS-SCORE-TABLE.
019200     05  AS-SCORE                PIC 9(05) COMP OCCURS 4 TIMES.
019300 01  AS-RETURN-CD                PIC S9(04) COMP.
019400
019500 01  WS-RUN-TOTALS.
019600     05  WS-TXN-READ-CNT         PIC 9(06) COMP.
019700     05  WS-ADDED-CNT            PIC 9(06) COMP.
019800     05  WS-REJECTED-CNT         PIC 9(06) COMP.
019900     05  WS-STATUS-CHG-CNT       PIC 9(06) COMP.
020000     05  WS-REASSIGN-CNT         PIC 9(06) COMP.
020100
020200 01  WS-AUDIT-STAGING.
020300     05  WS-AUD-ACTION           PIC X(12).
020400     05  WS-AUD-PATIENT-ID       PIC X(12).
020500     05  WS-AUD-ARM              PIC X(08).
020600     05  WS-AUD-MANUAL-FLAG      PIC X(01).
020700     05  WS-AUD-USER-ID          PIC X(08).
020800     05  WS-AUD-DETAIL           PIC X(40).
020900
021000*    WS-VAL-IDX-TABLE HOLDS, FOR EACH CONFIGURED VARIABLE, THE
021100*    CATEGORY SLOT (1-4) THE CURRENT TRANSACTION'S VALUE RESOLVES
021200*    TO IN THE TRIAL CONFIG'S CFG-VAL-TABLE.  BUILT BY
021300*    300-VALIDATE-ADD, CONSUMED BY 400-SELECT-ARM AND BY THE
021400*    RUNNING-COUNT MAINTENANCE PARAGRAPHS.
021500 01  WS-VAL-IDX-TABLE.
021600     05  WS-VAL-IDX              PIC 9(02) COMP OCCURS 5 TIMES.
021700
021800*    WS-ARM-CAT-COUNT-AREA IS THE RUNNING COUNT OF ACTIVE
021900*    PATIENTS BY ARM, BY VARIABLE, BY CATEGORY VALUE.  LAID OUT
022000*    TO MATCH ARMSCOR'S AS-COUNT-TABLE EXACTLY SO IT CAN BE
022100*    PASSED ON THE CALL WITHOUT RESHAPING.
022200 01  WS-ARM-CAT-COUNT-AREA.
022300     05  WS-ARM-ROW OCCURS 4 TIMES
022400                    INDEXED BY WS-ACC-ARM-IDX.
022500         10  WS-VAR-ROW OCCURS 5 TIMES
022600                        INDEXED BY WS-ACC-VAR-IDX.
022700             15  WS-ARM-CAT-COUNT    PIC 9(05) COMP
022800                                 OCCURS 4 TIMES
022900                                 INDEXED BY WS-ACC-CAT-IDX.
023000
023100 01  WS-ARM-SCORE-TABLE.
023200     05  WS-ARM-SCORE            PIC 9(05) COMP OCCURS 4 TIMES.
023300*    FLAT REDEFINE FOR SYSOUT DUMPS WHEN A RUN'S ARM SELECTION
023400*    NEEDS TO BE HAND-CHECKED - SAME IDIOM ARMSCOR USES FOR ITS
023500*    OWN SCORE TABLE.
023600 01  WS-ARM-SCORE-FLAT REDEFINES WS-ARM-SCORE-TABLE.
023700     05  WS-ARM-SCORE-DIGITS     PIC 9(05) OCCURS 4 TIMES.
023800
023900*    WS-PATIENT-TABLE IS THE IN-MEMORY PATIENT TABLE FOR THE
024000*    WHOLE RUN - PATIENT-MASTER IS NOT AN INDEXED FILE AND IS
024100*    NEVER READ BACK, SO LOOKUPS GO THROUGH THIS TABLE AND A
024200*    SEARCH, NOT A READ.
024300 01  WS-PATIENT-TABLE-AREA.
024400     05  WS-PATIENT-ENTRY OCCURS 1 TO 9999 TIMES
024500                      DEPENDING ON WS-PATIENT-COUNT
024600                      INDEXED BY WS-PAT-IDX.
024700         10  WS-PAT-ID           PIC X(12).
024800         10  WS-PAT-CHAR-VALUE   PIC X(12) OCCURS 5 TIMES.
024900         10  WS-PAT-ARM          PIC X(08).
025000         10  WS-PAT-ACTIVE-FLAG  PIC X(01).                     082396JS
025100             88  WS-PAT-ACTIVE       VALUE "Y".                 082396JS
025200             88  WS-PAT-INACTIVE     VALUE "N".                 082396JS
025300
025400 LINKAGE SECTION.
025500
025600 PROCEDURE DIVISION.
025700
025800 000-HOUSEKEEPING.
025900     ACCEPT WS-RUN-DATE FROM DATE.
026000     MOVE ZERO TO WS-AUDIT-SEQ.
026100     MOVE ZERO TO WS-PATIENT-COUNT.
026200     MOVE ZERO TO WS-ARM-CAT-COUNT-AREA.
026300     MOVE ZERO TO WS-RUN-TOTALS.
026400
026500     OPEN INPUT  TRLCFG-FILE
026600          INPUT  TRLTXN-FILE
026700          OUTPUT TRLPAT-FILE
026800          OUTPUT TRLAUD-FILE
026900          OUTPUT RUNTOT-FILE
027000          OUTPUT SYSOUT-FILE.
027100
027200     IF WS-TRLCFG-STATUS NOT = "00"
027300        MOVE "000-HOUSEKEEPING"   TO ABND-PARA-NAME
027400        MOVE "OPEN FAILED ON TRIAL-CONFIG FILE"
027500                                  TO ABND-REASON
027600        MOVE "00"                 TO ABND-EXPECTED-VAL
027700        MOVE WS-TRLCFG-STATUS     TO ABND-ACTUAL-VAL
027800        PERFORM 1000-ABEND-RTN THRU 1000-EXIT.
027900
028000     PERFORM 050-LOAD-TRIAL-CONFIG THRU 050-EXIT.
028100     PERFORM 060-WRITE-CREATE-AUDIT THRU 060-EXIT.
028200     PERFORM 900-READ-PATIENT-TXN THRU 900-EXIT.
028300
028400     PERFORM 100-MAINLINE THRU 100-EXIT
028500             UNTIL TXN-EOF.
028600
028700     PERFORM 999-CLEANUP THRU 999-EXIT.
028800     GOBACK.
028900
029000 050-LOAD-TRIAL-CONFIG.
029100     READ TRLCFG-FILE
029200         AT END
029300             MOVE "050-LOAD-TRIAL-CONFIG" TO ABND-PARA-NAME
029400             MOVE "TRIAL-CONFIG FILE IS EMPTY" TO ABND-REASON
029500             MOVE "1 RECORD"         TO ABND-EXPECTED-VAL
029600             MOVE "0 RECORDS"        TO ABND-ACTUAL-VAL
029700             PERFORM 1000-ABEND-RTN THRU 1000-EXIT
029800     END-READ.
029900 050-EXIT.
030000     EXIT.
030100
030200 060-WRITE-CREATE-AUDIT.
030300     MOVE "CREATE-TRIAL"        TO WS-AUD-ACTION.
030400     MOVE CFG-TRIAL-ID          TO WS-AUD-PATIENT-ID.
030500     MOVE SPACES                TO WS-AUD-ARM.
030600     MOVE "N"                   TO WS-AUD-MANUAL-FLAG.
030700     MOVE SPACES                TO WS-AUD-USER-ID.
030800     MOVE "TRIAL CONFIGURATION LOADED FOR RUN"
030900                                TO WS-AUD-DETAIL.
031000     PERFORM 800-WRITE-AUDIT-REC THRU 800-EXIT.
031100 060-EXIT.
031200     EXIT.
031300
031400 100-MAINLINE.
031500     ADD 1 TO WS-TXN-READ-CNT.
031600     EVALUATE TRUE
031700         WHEN TXN-ADD
031800             PERFORM 200-PROCESS-ADD-TXN THRU 200-EXIT
031900         WHEN TXN-DEACTIVATE
032000             PERFORM 250-PROCESS-STATUS-TXN THRU 250-EXIT
032100         WHEN TXN-REACTIVATE
032200             PERFORM 250-PROCESS-STATUS-TXN THRU 250-EXIT
032300         WHEN TXN-REASSIGN
032400             PERFORM 260-PROCESS-REASSIGN-TXN THRU 260-EXIT
032500         WHEN OTHER
032600             MOVE "INVALID TRANSACTION CODE" TO WS-AUD-DETAIL
032700             MOVE TXN-PATIENT-ID      TO WS-AUD-PATIENT-ID
032800             MOVE SPACES               TO WS-AUD-ARM
032900             MOVE "N"                  TO WS-AUD-MANUAL-FLAG
033000             MOVE TXN-USER-ID          TO WS-AUD-USER-ID
033100             PERFORM 900-WRITE-REJECT-AUDIT THRU 900-EXIT
033200     END-EVALUATE.
033300     PERFORM 900-READ-PATIENT-TXN THRU 900-EXIT.
033400 100-EXIT.
033500     EXIT.
033600
033700 200-PROCESS-ADD-TXN.
033800     MOVE "N" TO WS-INVALID-SW.
033900     MOVE SPACES TO WS-AUD-DETAIL.
034000     PERFORM 300-VALIDATE-ADD THRU 300-EXIT.
034100     IF WS-VALID
034200        PERFORM 400-SELECT-ARM THRU 400-EXIT
034300        PERFORM 450-APPEND-PATIENT THRU 450-EXIT
034400        ADD 1 TO WS-ADDED-CNT
034500        MOVE "ADD-PATIENT"       TO WS-AUD-ACTION
034600        MOVE TXN-PATIENT-ID      TO WS-AUD-PATIENT-ID
034700        MOVE CFG-ARM-NAME (WS-CHOSEN-ARM-IDX) TO WS-AUD-ARM
034800        MOVE WS-MANUAL-SW        TO WS-AUD-MANUAL-FLAG
034900        MOVE TXN-USER-ID         TO WS-AUD-USER-ID
035000        MOVE "PATIENT ENROLLED AND ASSIGNED"
035100                                 TO WS-AUD-DETAIL
035200        PERFORM 800-WRITE-AUDIT-REC THRU 800-EXIT
035300     ELSE
035400        MOVE TXN-PATIENT-ID      TO WS-AUD-PATIENT-ID
035500        MOVE SPACES              TO WS-AUD-ARM
035600        MOVE "N"                 TO WS-AUD-MANUAL-FLAG
035700        MOVE TXN-USER-ID         TO WS-AUD-USER-ID
035800        PERFORM 900-WRITE-REJECT-AUDIT THRU 900-EXIT
035900     END-IF.
036000 200-EXIT.
036100     EXIT.
036200
036300 300-VALIDATE-ADD.
036400     MOVE ZERO TO WS-VAL-IDX-TABLE.
036500     PERFORM 310-VALIDATE-CHAR-VALUES THRU 310-EXIT
036600             VARYING WS-VAR-SUB FROM 1 BY 1
036700             UNTIL WS-VAR-SUB > CFG-VAR-COUNT
036800                OR WS-INVALID.
036900     IF WS-VALID
037000        PERFORM 320-CHECK-DUPLICATE-PATIENT THRU 320-EXIT
037100     END-IF.
037200     IF WS-VALID
037300        PERFORM 330-CHECK-MANUAL-ARM THRU 330-EXIT
037400     END-IF.
037500 300-EXIT.
037600     EXIT.
037700
037800 310-VALIDATE-CHAR-VALUES.
037900     IF TXN-CHAR-VALUE (WS-VAR-SUB) = SPACES
038000        MOVE "Y" TO WS-INVALID-SW
038100        STRING "MISSING VALUE FOR "
038200               CFG-VAR-NAME (WS-VAR-SUB) DELIMITED BY SPACE
038300          INTO WS-AUD-DETAIL
038400        END-STRING
038500     ELSE
038600        PERFORM 315-RESOLVE-VAL-SLOT THRU 315-EXIT
038700        IF WS-VAL-SLOT-IDX = ZERO
038800           MOVE "Y" TO WS-INVALID-SW
038900           STRING "INVALID CATEGORY FOR "
039000                  CFG-VAR-NAME (WS-VAR-SUB) DELIMITED BY SPACE
039100             INTO WS-AUD-DETAIL
039200           END-STRING
039300        ELSE
039400           MOVE WS-VAL-SLOT-IDX TO WS-VAL-IDX (WS-VAR-SUB)
039500        END-IF
039600     END-IF.
039700 310-EXIT.
039800     EXIT.
039900
040000 315-RESOLVE-VAL-SLOT.
040100     MOVE ZERO TO WS-VAL-SLOT-IDX.
040200     SET CFG-VAL-IDX (WS-VAR-SUB) TO 1.
040300     SEARCH CFG-VAL-TABLE (WS-VAR-SUB ALL)
040400         AT END
040500             MOVE ZERO TO WS-VAL-SLOT-IDX
040600         WHEN CFG-VAL-NAME (WS-VAR-SUB CFG-VAL-IDX (WS-VAR-SUB))
040700              = TXN-CHAR-VALUE (WS-VAR-SUB)
040800             SET WS-VAL-SLOT-IDX TO CFG-VAL-IDX (WS-VAR-SUB)
040900     END-SEARCH.
041000 315-EXIT.
041100     EXIT.
041200
041300 320-CHECK-DUPLICATE-PATIENT.
041400     MOVE "N" TO WS-FOUND-SW.
041500     IF WS-PATIENT-COUNT NOT = ZERO
041600        SET WS-PAT-IDX TO 1
041700        SEARCH WS-PATIENT-ENTRY
041800            AT END
041900                MOVE "N" TO WS-FOUND-SW
042000            WHEN WS-PAT-ID (WS-PAT-IDX) = TXN-PATIENT-ID
042100                MOVE "Y" TO WS-FOUND-SW
042200        END-SEARCH
042300     END-IF.
042400     IF WS-FOUND
042500        MOVE "Y" TO WS-INVALID-SW
042600        MOVE "DUPLICATE PATIENT ID" TO WS-AUD-DETAIL
042700     END-IF.
042800 320-EXIT.
042900     EXIT.
043000
043100 330-CHECK-MANUAL-ARM.
043200     MOVE "N" TO WS-MANUAL-SW.
043300     IF TXN-MANUAL-ARM NOT = SPACES
043400        IF CFG-STRICT-MODE
043500           MOVE "Y" TO WS-INVALID-SW
043600           MOVE "MANUAL ARM NOT ALLOWED - STRICT TRIAL"
043700                                   TO WS-AUD-DETAIL
043800        ELSE
043900           MOVE "N" TO WS-FOUND-SW
044000           SET CFG-ARM-IDX TO 1
044100           SEARCH CFG-ARM-TABLE
044200               AT END
044300                   MOVE "N" TO WS-FOUND-SW
044400               WHEN CFG-ARM-NAME (CFG-ARM-IDX) = TXN-MANUAL-ARM
044500                   MOVE "Y" TO WS-FOUND-SW
044600                   SET WS-CHOSEN-ARM-IDX TO CFG-ARM-IDX
044700           END-SEARCH
044800           IF WS-NOT-FOUND
044900              MOVE "Y" TO WS-INVALID-SW
045000              MOVE "UNKNOWN MANUAL ARM"   TO WS-AUD-DETAIL
045100           ELSE
045200              MOVE "Y" TO WS-MANUAL-SW
045300           END-IF
045400        END-IF
045500     END-IF.
045600 330-EXIT.
045700     EXIT.
045800
045900 400-SELECT-ARM.
046000     IF WS-MANUAL-ARM
046100        CONTINUE
046200     ELSE
046300        IF WS-PATIENT-COUNT = ZERO
046400           PERFORM 410-RANDOM-ARM-PICK THRU 410-EXIT
046500        ELSE
046600           MOVE SPACES TO RV-KEY-TEXT
046700           STRING TXN-PATIENT-ID DELIMITED BY SPACE
046800                  "_ALLOCATION"  DELIMITED BY SIZE
046900             INTO RV-KEY-TEXT
047000           END-STRING
047100           MOVE CFG-SEED       TO RV-SEED-TEXT
047200           CALL "RANDVAL" USING RV-KEY-TEXT, RV-SEED-TEXT,
047300                                RV-RESULT, RV-RETURN-CD
047400           END-CALL
047500           MOVE RV-RESULT TO WS-RANDOM-VALUE
047600           IF WS-RANDOM-VALUE NOT > CFG-MIN-WEIGHT
047700              PERFORM 420-PICK-MIN-SCORE-ARM THRU 420-EXIT
047800           ELSE
047900              PERFORM 410-RANDOM-ARM-PICK THRU 410-EXIT
048000           END-IF
048100        END-IF
048200     END-IF.
048300 400-EXIT.
048400     EXIT.
048500
048600 410-RANDOM-ARM-PICK.
048700     MOVE TXN-PATIENT-ID TO RV-KEY-TEXT.
048800     MOVE CFG-SEED       TO RV-SEED-TEXT.
048900     CALL "RANDVAL" USING RV-KEY-TEXT, RV-SEED-TEXT,
049000                          RV-RESULT, RV-RETURN-CD
049100     END-CALL.
049200     MOVE RV-RESULT TO WS-RANDOM-VALUE.
049300     COMPUTE WS-CHOSEN-ARM-IDX =
049400             (WS-RANDOM-VALUE * CFG-ARM-COUNT) + 1.
049500 410-EXIT.
049600     EXIT.
049700
049800*    420-PICK-MIN-SCORE-ARM FINDS THE LOWEST-SCORING ARM AFTER
049900*    ARMSCOR TOTALS THE RUNNING COUNTS.  A RANDOM TIE-BREAK ONLY
050000*    APPLIES WHEN EVERY ARM CAME BACK WITH THE SAME SCORE (MIN =
050100*    MAX, INCLUDING THE ALL-ZERO CASE) - A PARTIAL TIE BELOW THE
050200*    MAXIMUM STILL GOES TO THE FIRST TIED ARM IN CONFIGURED ORDER.
050300 420-PICK-MIN-SCORE-ARM.
050400     MOVE CFG-ARM-COUNT    TO AS-ARM-COUNT.
050500     MOVE CFG-VAR-COUNT    TO AS-VAR-COUNT.
050600     MOVE TXN-CHAR-TABLE   TO AS-CHAR-VALUE-TABLE.
050700     MOVE WS-ARM-CAT-COUNT-AREA TO AS-COUNT-TABLE.
050800     MOVE WS-VAL-IDX-TABLE TO AS-VAL-IDX-TABLE.
050900     CALL "ARMSCOR" USING AS-ARM-COUNT, AS-VAR-COUNT,
051000                          AS-CHAR-VALUE-TABLE, AS-COUNT-TABLE,
051100                          AS-VAL-IDX-TABLE, AS-SCORE-TABLE,
051200                          AS-RETURN-CD
051300     END-CALL.
051400     MOVE AS-SCORE-TABLE TO WS-ARM-SCORE-TABLE.
051500
051600     MOVE WS-ARM-SCORE (1) TO WS-MIN-SCORE.
051700     MOVE WS-ARM-SCORE (1) TO WS-MAX-SCORE.
051800     MOVE 1 TO WS-CHOSEN-ARM-IDX.
051900     MOVE 1 TO WS-TIE-COUNT.
052000     PERFORM 425-SCAN-ARM-SCORE THRU 425-EXIT
052100             VARYING WS-SCAN-ARM-IDX FROM 2 BY 1
052200             UNTIL WS-SCAN-ARM-IDX > CFG-ARM-COUNT.
052300
052400     IF WS-MIN-SCORE = WS-MAX-SCORE
052500        PERFORM 430-TIE-BREAK-ARM THRU 430-EXIT
052600     END-IF.
052700 420-EXIT.
052800     EXIT.
052900
053000 425-SCAN-ARM-SCORE.
053100     IF WS-ARM-SCORE (WS-SCAN-ARM-IDX) > WS-MAX-SCORE
053200        MOVE WS-ARM-SCORE (WS-SCAN-ARM-IDX) TO WS-MAX-SCORE
053300     END-IF.
053400     IF WS-ARM-SCORE (WS-SCAN-ARM-IDX) < WS-MIN-SCORE
053500        MOVE WS-ARM-SCORE (WS-SCAN-ARM-IDX) TO WS-MIN-SCORE
053600        MOVE WS-SCAN-ARM-IDX TO WS-CHOSEN-ARM-IDX
053700        MOVE 1 TO WS-TIE-COUNT
053800     ELSE
053900        IF WS-ARM-SCORE (WS-SCAN-ARM-IDX) = WS-MIN-SCORE
054000           ADD 1 TO WS-TIE-COUNT
054100        END-IF
054200     END-IF.
054300 425-EXIT.
054400     EXIT.
054500
054600 430-TIE-BREAK-ARM.
054700     MOVE SPACES TO WS-TIE-KEY-AREA.
054800     MOVE ZERO TO WS-VAR-SUB.
054900     PERFORM 435-BUILD-TIE-KEY THRU 435-EXIT
055000             VARYING WS-VAR-SUB FROM 1 BY 1
055100             UNTIL WS-VAR-SUB > CFG-VAR-COUNT.
055200     MOVE WS-TIE-KEY TO RV-KEY-TEXT.
055300     MOVE CFG-SEED   TO RV-SEED-TEXT.
055400     CALL "RANDVAL" USING RV-KEY-TEXT, RV-SEED-TEXT,
055500                          RV-RESULT, RV-RETURN-CD
055600     END-CALL.
055700     MOVE RV-RESULT TO WS-RANDOM-VALUE.
055800     COMPUTE WS-TIE-PICK =
055900             (WS-RANDOM-VALUE * WS-TIE-COUNT) + 1.
056000
056100     MOVE ZERO TO WS-SCAN-ARM-IDX.
056200     MOVE ZERO TO WS-TIE-COUNT.
056300     PERFORM 438-FIND-NTH-TIED-ARM THRU 438-EXIT
056400             VARYING WS-SCAN-ARM-IDX FROM 1 BY 1
056500             UNTIL WS-SCAN-ARM-IDX > CFG-ARM-COUNT
056600                OR WS-TIE-COUNT = WS-TIE-PICK.
056700 430-EXIT.
056800     EXIT.
056900
057000 435-BUILD-TIE-KEY.
057100     MOVE TXN-CHAR-VALUE (WS-VAR-SUB)
057200                            TO WS-TIE-KEY-SLOT (WS-VAR-SUB).
057300 435-EXIT.
057400     EXIT.
057500
057600 438-FIND-NTH-TIED-ARM.
057700     IF WS-ARM-SCORE (WS-SCAN-ARM-IDX) = WS-MIN-SCORE
057800        ADD 1 TO WS-TIE-COUNT
057900        IF WS-TIE-COUNT = WS-TIE-PICK
058000           MOVE WS-SCAN-ARM-IDX TO WS-CHOSEN-ARM-IDX
058100        END-IF
058200     END-IF.
058300 438-EXIT.
058400     EXIT.
058500
058600 450-APPEND-PATIENT.
058700     ADD 1 TO WS-PATIENT-COUNT.
058800     SET WS-PAT-IDX TO WS-PATIENT-COUNT.
058900     MOVE TXN-PATIENT-ID TO WS-PAT-ID (WS-PAT-IDX).
059000     MOVE TXN-CHAR-VALUE (1) TO WS-PAT-CHAR-VALUE (WS-PAT-IDX 1).
059100     MOVE TXN-CHAR-VALUE (2) TO WS-PAT-CHAR-VALUE (WS-PAT-IDX 2).
059200     MOVE TXN-CHAR-VALUE (3) TO WS-PAT-CHAR-VALUE (WS-PAT-IDX 3).
059300     MOVE TXN-CHAR-VALUE (4) TO WS-PAT-CHAR-VALUE (WS-PAT-IDX 4).
059400     MOVE TXN-CHAR-VALUE (5) TO WS-PAT-CHAR-VALUE (WS-PAT-IDX 5).
059500     MOVE CFG-ARM-NAME (WS-CHOSEN-ARM-IDX)
059600                            TO WS-PAT-ARM (WS-PAT-IDX).
059700     MOVE "Y" TO WS-PAT-ACTIVE-FLAG (WS-PAT-IDX).
059800
059900     PERFORM 460-BUMP-RUNNING-COUNTS THRU 460-EXIT
060000             VARYING WS-VAR-SUB FROM 1 BY 1
060100             UNTIL WS-VAR-SUB > CFG-VAR-COUNT.
060200 450-EXIT.
060300     EXIT.
060400
060500 460-BUMP-RUNNING-COUNTS.
060600     IF WS-VAL-IDX (WS-VAR-SUB) > ZERO
060700        ADD 1 TO WS-ARM-CAT-COUNT (WS-CHOSEN-ARM-IDX WS-VAR-SUB
060800                                   WS-VAL-IDX (WS-VAR-SUB))
060900     END-IF.
061000 460-EXIT.
061100     EXIT.
061200
061300 250-PROCESS-STATUS-TXN.
061400     PERFORM 255-FIND-PATIENT THRU 255-EXIT.
061500     IF WS-NOT-FOUND
061600        MOVE TXN-PATIENT-ID      TO WS-AUD-PATIENT-ID
061700        MOVE SPACES               TO WS-AUD-ARM
061800        MOVE "N"                  TO WS-AUD-MANUAL-FLAG
061900        MOVE TXN-USER-ID          TO WS-AUD-USER-ID
062000        MOVE "PATIENT NOT FOUND"  TO WS-AUD-DETAIL
062100        PERFORM 900-WRITE-REJECT-AUDIT THRU 900-EXIT
062200     ELSE
062300        PERFORM 258-RESOLVE-PATIENT-ARM-IDX THRU 258-EXIT
062400        IF TXN-DEACTIVATE
062500           IF WS-PAT-ACTIVE (WS-PAT-IDX)
062600              MOVE "N" TO WS-PAT-ACTIVE-FLAG (WS-PAT-IDX)
062700              PERFORM 265-REMOVE-PATIENT-COUNTS THRU 265-EXIT
062800           END-IF
062900        ELSE
063000           IF PAT-INACTIVE (WS-PAT-IDX)
063100              MOVE "Y" TO WS-PAT-ACTIVE-FLAG (WS-PAT-IDX)
063200              PERFORM 266-ADD-PATIENT-COUNTS THRU 266-EXIT
063300           END-IF
063400        END-IF
063500        MOVE "CHG-STATUS"        TO WS-AUD-ACTION
063600        MOVE TXN-PATIENT-ID      TO WS-AUD-PATIENT-ID
063700        MOVE WS-PAT-ARM (WS-PAT-IDX) TO WS-AUD-ARM
063800        MOVE "N"                 TO WS-AUD-MANUAL-FLAG
063900        MOVE TXN-USER-ID         TO WS-AUD-USER-ID
064000        IF TXN-DEACTIVATE
064100           MOVE "PATIENT DEACTIVATED" TO WS-AUD-DETAIL
064200        ELSE
064300           MOVE "PATIENT REACTIVATED" TO WS-AUD-DETAIL
064400        END-IF
064500        ADD 1 TO WS-STATUS-CHG-CNT
064600        PERFORM 800-WRITE-AUDIT-REC THRU 800-EXIT
064700     END-IF.
064800 250-EXIT.
064900     EXIT.
065000
065100 255-FIND-PATIENT.
065200     MOVE "N" TO WS-FOUND-SW.
065300     IF WS-PATIENT-COUNT NOT = ZERO
065400        SET WS-PAT-IDX TO 1
065500        SEARCH WS-PATIENT-ENTRY
065600            AT END
065700                MOVE "N" TO WS-FOUND-SW
065800            WHEN WS-PAT-ID (WS-PAT-IDX) = TXN-PATIENT-ID
065900                MOVE "Y" TO WS-FOUND-SW
066000        END-SEARCH
066100     END-IF.
066200 255-EXIT.
066300     EXIT.
066400
066500*    258-RESOLVE-PATIENT-ARM-IDX TRANSLATES THE PATIENT'S STORED
066600*    ARM NAME BACK TO ITS SLOT IN CFG-ARM-TABLE, SINCE THE
066700*    RUNNING COUNT TABLE IS INDEXED BY SLOT NUMBER, NOT NAME.
066800 258-RESOLVE-PATIENT-ARM-IDX.
066900     MOVE "N" TO WS-FOUND-SW.
067000     SET CFG-ARM-IDX TO 1.
067100     SEARCH CFG-ARM-TABLE
067200         AT END
067300             MOVE "N" TO WS-FOUND-SW
067400         WHEN CFG-ARM-NAME (CFG-ARM-IDX) = WS-PAT-ARM (WS-PAT-IDX)
067500             MOVE "Y" TO WS-FOUND-SW
067600             SET WS-COUNT-ARM-IDX TO CFG-ARM-IDX
067700     END-SEARCH.
067800 258-EXIT.
067900     EXIT.
068000
068100*    265-REMOVE-PATIENT-COUNTS AND 266-ADD-PATIENT-COUNTS TAKE A
068200*    PATIENT'S CHARACTERISTIC VALUES OUT OF, OR BACK INTO, THE
068300*    RUNNING ARM/VARIABLE/CATEGORY COUNT TABLE FOR WS-COUNT-ARM-
068400*    IDX - SET BY THE CALLER BEFORE EITHER IS PERFORMED.
068500 265-REMOVE-PATIENT-COUNTS.
068600     MOVE -1 TO WS-RETURN-CD.
068700     PERFORM 268-APPLY-ONE-COUNT THRU 268-EXIT
068800             VARYING WS-VAR-SUB FROM 1 BY 1
068900             UNTIL WS-VAR-SUB > CFG-VAR-COUNT.
069000 265-EXIT.
069100     EXIT.
069200
069300 266-ADD-PATIENT-COUNTS.
069400     MOVE 1 TO WS-RETURN-CD.
069500     PERFORM 268-APPLY-ONE-COUNT THRU 268-EXIT
069600             VARYING WS-VAR-SUB FROM 1 BY 1
069700             UNTIL WS-VAR-SUB > CFG-VAR-COUNT.
069800 266-EXIT.
069900     EXIT.
070000
070100 268-APPLY-ONE-COUNT.
070200     SET CFG-VAR-IDX TO WS-VAR-SUB.
070300     PERFORM 270-RESOLVE-ONE-SLOT THRU 270-EXIT.
070400     IF WS-VAL-SLOT-IDX > ZERO
070500        IF WS-RETURN-CD = 1
070600           ADD 1 TO WS-ARM-CAT-COUNT (WS-COUNT-ARM-IDX
070700                         WS-VAR-SUB WS-VAL-SLOT-IDX)
070800        ELSE
070900           SUBTRACT 1 FROM WS-ARM-CAT-COUNT (WS-COUNT-ARM-IDX
071000                         WS-VAR-SUB WS-VAL-SLOT-IDX)
071100        END-IF
071200     END-IF.
071300 268-EXIT.
071400     EXIT.
071500
071600*    270-RESOLVE-ONE-SLOT LOOKS UP THE PATIENT'S STORED CHARACTER-
071700*    ISTIC VALUE (NOT THE TRANSACTION'S) AGAINST THE TRIAL
071800*    CONFIG, FOR USE WHEN ADJUSTING COUNTS ON STATUS CHANGE.
071900 270-RESOLVE-ONE-SLOT.
072000     MOVE ZERO TO WS-VAL-SLOT-IDX.
072100     SET CFG-VAL-IDX (WS-VAR-SUB) TO 1.
072200     SEARCH CFG-VAL-TABLE (WS-VAR-SUB ALL)
072300         AT END
072400             MOVE ZERO TO WS-VAL-SLOT-IDX
072500         WHEN CFG-VAL-NAME (WS-VAR-SUB CFG-VAL-IDX (WS-VAR-SUB))
072600              = WS-PAT-CHAR-VALUE (WS-PAT-IDX WS-VAR-SUB)
072700             SET WS-VAL-SLOT-IDX TO CFG-VAL-IDX (WS-VAR-SUB)
072800     END-SEARCH.
072900 270-EXIT.
073000     EXIT.
073100
073200 260-PROCESS-REASSIGN-TXN.
073300     IF CFG-STRICT-MODE
073400        MOVE TXN-PATIENT-ID      TO WS-AUD-PATIENT-ID
073500        MOVE SPACES               TO WS-AUD-ARM
073600        MOVE "Y"                  TO WS-AUD-MANUAL-FLAG
073700        MOVE TXN-USER-ID          TO WS-AUD-USER-ID
073800        MOVE "REASSIGN NOT ALLOWED - STRICT TRIAL"
073900                                  TO WS-AUD-DETAIL
074000        PERFORM 900-WRITE-REJECT-AUDIT THRU 900-EXIT
074100     ELSE
074200        PERFORM 255-FIND-PATIENT THRU 255-EXIT
074300        IF WS-NOT-FOUND
074400           MOVE TXN-PATIENT-ID      TO WS-AUD-PATIENT-ID
074500           MOVE SPACES               TO WS-AUD-ARM
074600           MOVE "Y"                  TO WS-AUD-MANUAL-FLAG
074700           MOVE TXN-USER-ID          TO WS-AUD-USER-ID
074800           MOVE "PATIENT NOT FOUND"  TO WS-AUD-DETAIL
074900           PERFORM 900-WRITE-REJECT-AUDIT THRU 900-EXIT
075000        ELSE
075100           MOVE "N" TO WS-FOUND-SW
075200           SET CFG-ARM-IDX TO 1
075300           SEARCH CFG-ARM-TABLE
075400               AT END
075500                   MOVE "N" TO WS-FOUND-SW
075600               WHEN CFG-ARM-NAME (CFG-ARM-IDX) = TXN-MANUAL-ARM
075700                   MOVE "Y" TO WS-FOUND-SW
075800                   SET WS-CHOSEN-ARM-IDX TO CFG-ARM-IDX
075900           END-SEARCH
076000           IF WS-NOT-FOUND
076100              MOVE TXN-PATIENT-ID      TO WS-AUD-PATIENT-ID
076200              MOVE SPACES               TO WS-AUD-ARM
076300              MOVE "Y"                  TO WS-AUD-MANUAL-FLAG
076400              MOVE TXN-USER-ID          TO WS-AUD-USER-ID
076500              MOVE "UNKNOWN ARM"        TO WS-AUD-DETAIL
076600              PERFORM 900-WRITE-REJECT-AUDIT THRU 900-EXIT
076700           ELSE
076800              IF WS-PAT-ACTIVE (WS-PAT-IDX)
076900                 PERFORM 258-RESOLVE-PATIENT-ARM-IDX THRU
077000                         258-EXIT
077100                 PERFORM 265-REMOVE-PATIENT-COUNTS THRU 265-EXIT
077200              END-IF
077300              MOVE CFG-ARM-NAME (WS-CHOSEN-ARM-IDX)
077400                                TO WS-PAT-ARM (WS-PAT-IDX)
077500              IF WS-PAT-ACTIVE (WS-PAT-IDX)
077600                 MOVE WS-CHOSEN-ARM-IDX TO WS-COUNT-ARM-IDX
077700                 PERFORM 266-ADD-PATIENT-COUNTS THRU 266-EXIT
077800              END-IF
077900              MOVE "REASSIGN-ARM"      TO WS-AUD-ACTION
078000              MOVE TXN-PATIENT-ID      TO WS-AUD-PATIENT-ID
078100              MOVE CFG-ARM-NAME (WS-CHOSEN-ARM-IDX) TO WS-AUD-ARM
078200              MOVE "Y"                 TO WS-AUD-MANUAL-FLAG
078300              MOVE TXN-USER-ID         TO WS-AUD-USER-ID
078400              MOVE "PATIENT REASSIGNED TO NEW ARM"
078500                                       TO WS-AUD-DETAIL
078600              ADD 1 TO WS-REASSIGN-CNT
078700              PERFORM 800-WRITE-AUDIT-REC THRU 800-EXIT
078800           END-IF
078900        END-IF
079000     END-IF.
079100 260-EXIT.
079200     EXIT.
079300
079400 800-WRITE-AUDIT-REC.
079500     ADD 1 TO WS-AUDIT-SEQ.
079600     MOVE WS-AUDIT-SEQ          TO AUD-SEQ.
079700     MOVE WS-AUD-ACTION         TO AUD-ACTION.
079800     MOVE WS-AUD-PATIENT-ID     TO AUD-PATIENT-ID.
079900     MOVE WS-AUD-ARM            TO AUD-ARM.
080000     MOVE WS-AUD-MANUAL-FLAG    TO AUD-MANUAL-FLAG.
080100     MOVE WS-AUD-USER-ID        TO AUD-USER-ID.
080200     MOVE WS-AUD-DETAIL         TO AUD-DETAIL.
080300     WRITE TRLAUD-REC.
080400     IF WS-TRLAUD-STATUS NOT = "00"
080500        MOVE "800-WRITE-AUDIT-REC" TO ABND-PARA-NAME
080600        MOVE "WRITE FAILED ON AUDIT FILE" TO ABND-REASON
080700        MOVE "00"                 TO ABND-EXPECTED-VAL
080800        MOVE WS-TRLAUD-STATUS     TO ABND-ACTUAL-VAL
080900        PERFORM 1000-ABEND-RTN THRU 1000-EXIT
081000     END-IF.
081100 800-EXIT.
081200     EXIT.
081300
081400 900-WRITE-REJECT-AUDIT.
081500     MOVE "REJECTED"             TO WS-AUD-ACTION.
081600     ADD 1 TO WS-REJECTED-CNT.
081700     PERFORM 800-WRITE-AUDIT-REC THRU 800-EXIT.
081800 900-EXIT.
081900     EXIT.
082000
082100 900-READ-PATIENT-TXN.
082200     READ TRLTXN-FILE
082300         AT END
082400             MOVE "Y" TO WS-TXN-EOF-SW
082500     END-READ.
082600 900-EXIT.
082700     EXIT.
082800
082900 920-WRITE-PATIENT-MASTER.
083000     MOVE WS-PAT-ID (WS-PAT-IDX)  TO PAT-ID.
083100     MOVE WS-PAT-CHAR-VALUE (WS-PAT-IDX 1) TO PAT-CHAR-VALUE (1).
083200     MOVE WS-PAT-CHAR-VALUE (WS-PAT-IDX 2) TO PAT-CHAR-VALUE (2).
083300     MOVE WS-PAT-CHAR-VALUE (WS-PAT-IDX 3) TO PAT-CHAR-VALUE (3).
083400     MOVE WS-PAT-CHAR-VALUE (WS-PAT-IDX 4) TO PAT-CHAR-VALUE (4).
083500     MOVE WS-PAT-CHAR-VALUE (WS-PAT-IDX 5) TO PAT-CHAR-VALUE (5).
083600     MOVE WS-PAT-ARM (WS-PAT-IDX) TO PAT-ARM.
083700     MOVE WS-PAT-ACTIVE-FLAG (WS-PAT-IDX) TO PAT-ACTIVE-FLAG.
083800     WRITE TRLPAT-REC.
083900     IF WS-TRLPAT-STATUS NOT = "00"
084000        MOVE "920-WRITE-PATIENT-MASTER" TO ABND-PARA-NAME
084100        MOVE "WRITE FAILED ON PATIENT-MASTER" TO ABND-REASON
084200        MOVE "00"                 TO ABND-EXPECTED-VAL
084300        MOVE WS-TRLPAT-STATUS     TO ABND-ACTUAL-VAL
084400        PERFORM 1000-ABEND-RTN THRU 1000-EXIT
084500     END-IF.
084600 920-EXIT.
084700     EXIT.
084800
084900 950-DISPLAY-RUN-TOTALS.
085000     DISPLAY "TRLALOC RUN TOTALS FOR " CFG-TRIAL-ID.
085100     DISPLAY "  TRANSACTIONS READ . . . " WS-TXN-READ-CNT.
085200     DISPLAY "  PATIENTS ADDED . . . . . " WS-ADDED-CNT.
085300     DISPLAY "  TRANSACTIONS REJECTED . " WS-REJECTED-CNT.
085400     DISPLAY "  STATUS CHANGES . . . . . " WS-STATUS-CHG-CNT.
085500     DISPLAY "  REASSIGNMENTS . . . . . " WS-REASSIGN-CNT.
085600     DISPLAY "  PATIENTS ON FILE . . . . " WS-PATIENT-COUNT.
085700
085800     MOVE WS-TXN-READ-CNT       TO RT-TXN-READ.
085900     MOVE WS-ADDED-CNT          TO RT-ADDED.
086000     MOVE WS-REJECTED-CNT       TO RT-REJECTED.
086100     MOVE WS-STATUS-CHG-CNT     TO RT-STATUS-CHANGES.
086200     MOVE WS-REASSIGN-CNT       TO RT-REASSIGNMENTS.
086300     MOVE WS-PATIENT-COUNT      TO RT-TOTAL-COUNT.
086400     MOVE ZERO                  TO RT-ACTIVE-COUNT.
086500     MOVE ZERO                  TO RT-ARM-COUNT-TABLE.
086600     IF WS-PATIENT-COUNT NOT = ZERO
086700        PERFORM 955-TALLY-ARM-TOTALS THRU 955-EXIT
086800                VARYING WS-PAT-IDX FROM 1 BY 1
086900                UNTIL WS-PAT-IDX > WS-PATIENT-COUNT
087000     END-IF.
087100     WRITE RUNTOT-REC.
087200 950-EXIT.
087300     EXIT.
087400
087500 955-TALLY-ARM-TOTALS.
087600     IF WS-PAT-ACTIVE (WS-PAT-IDX)
087700        ADD 1 TO RT-ACTIVE-COUNT
087800        SET CFG-ARM-IDX TO 1
087900        SEARCH CFG-ARM-TABLE
088000            AT END
088100                CONTINUE
088200            WHEN CFG-ARM-NAME (CFG-ARM-IDX)
088300                 = WS-PAT-ARM (WS-PAT-IDX)
088400                SET RT-ARM-IDX TO CFG-ARM-IDX
088500                ADD 1 TO RT-ARM-PATIENT-COUNT (RT-ARM-IDX)
088600        END-SEARCH
088700     END-IF.
088800 955-EXIT.
088900     EXIT.
089000
089100 999-CLEANUP.
089200     IF WS-PATIENT-COUNT NOT = ZERO
089300        PERFORM 920-WRITE-PATIENT-MASTER THRU 920-EXIT
089400                VARYING WS-PAT-IDX FROM 1 BY 1
089500                UNTIL WS-PAT-IDX > WS-PATIENT-COUNT
089600     END-IF.
089700     PERFORM 950-DISPLAY-RUN-TOTALS THRU 950-EXIT.
089800     CLOSE TRLCFG-FILE
089900           TRLTXN-FILE
090000           TRLPAT-FILE
090100           TRLAUD-FILE
090200           RUNTOT-FILE
090300           SYSOUT-FILE.
090400 999-EXIT.
090500     EXIT.
090600
090700 1000-ABEND-RTN.
090800     MOVE "TRLALOC" TO ABND-PGM-ID.
090900     WRITE SYSOUT-REC.
091000     DISPLAY "TRLALOC ABEND - SEE SYSOUT FOR DETAIL".
091100     MOVE 16 TO RETURN-CODE.
091200     PERFORM 999-CLEANUP THRU 999-EXIT.
091300     GOBACK.
091400 1000-EXIT.
091500     EXIT.
