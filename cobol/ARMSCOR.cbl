000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  ARMSCOR.
000400 AUTHOR. M MCALLISTER.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 02/14/94.
000700 DATE-COMPILED. 02/14/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*     THIS SUBPROGRAM COMPUTES THE MINIMISATION SCORE FOR EVERY
001400*     CONFIGURED ARM, FOR ONE CANDIDATE PATIENT, AGAINST THE
001500*     RUNNING ARM/VARIABLE/CATEGORY COUNTS TRLALOC MAINTAINS FOR
001600*     ACTIVE PATIENTS.  FOR EACH ARM THE SCORE IS THE SUM, OVER
001700*     ALL CONFIGURED MINIMISATION VARIABLES, OF HOW MANY ACTIVE
001800*     PATIENTS ALREADY IN THAT ARM SHARE THE CANDIDATE'S VALUE
001900*     FOR THE VARIABLE.  THE LOWER THE SCORE, THE BETTER BALANCED
002000*     THE ARM WOULD REMAIN IF THE CANDIDATE WERE PLACED THERE.
002100*
002200*     THE CALLER (TRLALOC) STILL DECIDES WHAT TO DO WITH THE
002300*     SCORES - FINDING THE MINIMUM, DETECTING A TIE, AND CALLING
002400*     RANDVAL TO BREAK ONE - THIS PROGRAM ONLY TOTALS THEM.
002500*
002600*          LINKAGE IN   -  AS-ARM-COUNT, AS-VAR-COUNT,
002700*                          AS-CHAR-VALUE-TABLE, AS-COUNT-TABLE
002800*          LINKAGE OUT  -  AS-SCORE-TABLE, AS-RETURN-CD
002900*
003000*     021494MM  INITIAL VERSION
003100*     092297MM  DROPPED THE PER-PATIENT RE-SCAN - TRLALOC NOW
003200*                PASSES RUNNING COUNTS SO THIS PROGRAM NO LONGER
003300*                NEEDS THE WHOLE PATIENT TABLE (WAS O(N), NOW
003400*                O(ARMS*VARS))
003500******************************************************************
003600
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-390.
004000 OBJECT-COMPUTER. IBM-390.
004100 SPECIAL-NAMES.
004200     C01 IS NEXT-PAGE.
004300 INPUT-OUTPUT SECTION.
004400
004500 DATA DIVISION.
004600 FILE SECTION.
004700
004800 WORKING-STORAGE SECTION.
004900
005000 01  WS-SCORE-ACCUM-AREA.
005100     05  WS-SCORE-ACCUM          PIC 9(05) COMP OCCURS 4 TIMES
005200                                 INDEXED BY WS-ARM-IDX.
005300 01  WS-SCORE-ACCUM-FLAT REDEFINES WS-SCORE-ACCUM-AREA.
005400     05  WS-SCORE-ACCUM-DIGITS   PIC 9(05) OCCURS 20 TIMES.
005500
005600 01  WS-DATE-STAMP               PIC 9(06).
005700 01  WS-DATE-STAMP-X REDEFINES WS-DATE-STAMP.
005800     05  WS-DATE-YY              PIC 9(02).
005900     05  WS-DATE-MM              PIC 9(02).
006000     05  WS-DATE-DD              PIC 9(02).
006100
006200 01  WS-VAR-SUB                  PIC 9(02) COMP.
006300
006400 LINKAGE SECTION.
006500 01  AS-ARM-COUNT                PIC 9(02).
006600 01  AS-VAR-COUNT                PIC 9(02).
006700
006800*    AS-CHAR-VALUE-TABLE HOLDS THE CANDIDATE PATIENT'S VALUE FOR
006900*    EACH CONFIGURED VARIABLE, SAME SLOT ORDER AS THE TRIAL
007000*    CONFIG'S CFG-VAR-TABLE.
007100 01  AS-CHAR-VALUE-TABLE.
007200     05  AS-CHAR-VALUE           PIC X(12) OCCURS 5 TIMES.
007300
007400*    AS-COUNT-TABLE IS TRLALOC'S RUNNING ARM/VARIABLE/CATEGORY
007500*    COUNT OF ACTIVE PATIENTS.  AS-VAL-IDX-TABLE TELLS THIS
007600*    PROGRAM WHICH CATEGORY SLOT (1-4) THE CANDIDATE'S VALUE
007700*    OCCUPIES FOR EACH VARIABLE - TRLALOC RESOLVES THE VALUE
007800*    TEXT TO A SLOT NUMBER BEFORE THE CALL, SINCE THIS PROGRAM
007900*    HAS NO ACCESS TO THE TRIAL CONFIG RECORD.
008000 01  AS-COUNT-TABLE.
008100     05  AS-ARM-ROW OCCURS 4 TIMES.
008200         10  AS-VAR-ROW OCCURS 5 TIMES.
008300             15  AS-CAT-COUNT    PIC 9(05) COMP.
008400 01  AS-VAL-IDX-TABLE.
008500     05  AS-VAL-IDX              PIC 9(02) COMP OCCURS 5 TIMES.
008600
008700 01  AS-SCORE-TABLE.
008800     05  AS-SCORE                PIC 9(05) COMP OCCURS 4 TIMES.
008900 01  AS-SCORE-TABLE-FLAT REDEFINES AS-SCORE-TABLE.
009000     05  AS-SCORE-DIGITS         PIC 9(05) OCCURS 4 TIMES.
009100 01  AS-RETURN-CD                PIC S9(04) COMP.
009200
009300 PROCEDURE DIVISION USING AS-ARM-COUNT, AS-VAR-COUNT,
009400                          AS-CHAR-VALUE-TABLE, AS-COUNT-TABLE,
009500                          AS-VAL-IDX-TABLE, AS-SCORE-TABLE,
009600                          AS-RETURN-CD.
009700
009800 000-HOUSEKEEPING.
009900     MOVE ZERO TO AS-RETURN-CD.
010000     MOVE ZERO TO WS-SCORE-ACCUM-AREA.
010100     ACCEPT WS-DATE-STAMP FROM DATE.
010200
010300     PERFORM 100-SCORE-ONE-ARM THRU 100-EXIT
010400             VARYING WS-ARM-IDX FROM 1 BY 1
010500             UNTIL WS-ARM-IDX > AS-ARM-COUNT.
010600
010700     PERFORM 200-RETURN-SCORES THRU 200-EXIT
010800             VARYING WS-ARM-IDX FROM 1 BY 1
010900             UNTIL WS-ARM-IDX > AS-ARM-COUNT.
011000     GOBACK.
011100
011200 100-SCORE-ONE-ARM.
011300     PERFORM 150-ADD-VARIABLE-COUNT THRU 150-EXIT
011400             VARYING WS-VAR-SUB FROM 1 BY 1
011500             UNTIL WS-VAR-SUB > AS-VAR-COUNT.
011600 100-EXIT.
011700     EXIT.
011800
011900 150-ADD-VARIABLE-COUNT.
012000     IF AS-VAL-IDX (WS-VAR-SUB) > ZERO
012100        ADD AS-CAT-COUNT (WS-ARM-IDX WS-VAR-SUB
012200                          AS-VAL-IDX (WS-VAR-SUB))
012300          TO WS-SCORE-ACCUM (WS-ARM-IDX).
012400 150-EXIT.
012500     EXIT.
012600
012700 200-RETURN-SCORES.
012800     MOVE WS-SCORE-ACCUM (WS-ARM-IDX) TO AS-SCORE (WS-ARM-IDX).
012900 200-EXIT.
013000     EXIT.
