000100******************************************************************
000200*                                                                *
000300*    ABNDREC  -   SYSOUT ABEND / DIAGNOSTIC LINE                 *
000400*                                                                *
000500*    SHOP-STANDARD LAYOUT FOR FATAL-CONDITION MESSAGES WRITTEN   *
000600*    TO SYSOUT JUST BEFORE A PROGRAM FORCES AN ABEND.  COMMON    *
000700*    COPYBOOK, SHARED BY ANY BATCH PROGRAM THAT ABENDS.          *
000800*                                                                *
000900*    010294JS  INITIAL VERSION                                   *
000950*    022004MM  REWORDED PROVENANCE NOTE ABOVE - STANDARDS REVIEW *
000960*               FLAGGED IT AS NAMING A SPECIFIC SUITE, WHICH A   *
000970*               SHARED COPYBOOK SHOULD NOT DO                    *
001000******************************************************************
001100    05  FILLER                      PIC X(01) VALUE SPACES.
001200    05  ABND-PGM-ID                 PIC X(08).
001300    05  FILLER                      PIC X(01) VALUE SPACES.
001400    05  ABND-PARA-NAME              PIC X(20).
001500    05  FILLER                      PIC X(01) VALUE SPACES.
001600    05  ABND-REASON                 PIC X(40).
001700    05  FILLER                      PIC X(01) VALUE SPACES.
001800    05  ABND-EXPECTED-VAL           PIC X(10).
001900    05  FILLER                      PIC X(01) VALUE SPACES.
002000    05  ABND-ACTUAL-VAL             PIC X(10).
002100    05  FILLER                      PIC X(37) VALUE SPACES.
