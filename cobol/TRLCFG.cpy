000100******************************************************************
000200*                                                                *
000300*    TRLCFG   -   TRIAL CONFIGURATION RECORD                     *
000400*                                                                *
000500*    ONE RECORD PER TRIAL.  DEFINES THE STRATIFICATION           *
000600*    (MINIMISATION) VARIABLES, THE TREATMENT ARMS, THE           *
000700*    MINIMISATION WEIGHT AND THE RANDOMISATION SEED FOR A        *
000800*    SINGLE CLINICAL TRIAL.  READ ONCE AT THE START OF THE       *
000900*    TRLALOC RUN AND AGAIN BY TRLBALRP TO LABEL THE BALANCE      *
001000*    REPORT AND TO DRIVE THE PER-VARIABLE TABLE BUILD.           *
001100*                                                                *
001200*    010294JS  INITIAL VERSION FOR THE MINIMISATION PROJECT      *
001300*    031594JS  ADDED RESERVE FILLER PER DPSS STANDARDS           *
001400*    091503MM  EXPANDED VAL-COUNT TO 2 DIGITS (WAS 1)            *
001500******************************************************************
001600    05  CFG-TRIAL-ID                PIC X(16).
001700    05  CFG-STRICT-FLAG             PIC X(01).
001800        88  CFG-STRICT-MODE             VALUE "Y".
001900        88  CFG-NON-STRICT-MODE         VALUE "N".
002000        88  CFG-VALID-STRICT-FLAG
002100            VALUES ARE "Y" "N".
002200    05  CFG-MIN-WEIGHT              PIC 9V99.
002300    05  CFG-SEED                    PIC X(16).
002400    05  CFG-ARM-COUNT               PIC 9(02).
002500    05  CFG-ARM-TABLE OCCURS 4 TIMES
002600                      INDEXED BY CFG-ARM-IDX.
002700        10  CFG-ARM-NAME            PIC X(08).
002800    05  CFG-VAR-COUNT               PIC 9(02).
002900    05  CFG-VAR-TABLE OCCURS 5 TIMES
003000                      INDEXED BY CFG-VAR-IDX.
003100        10  CFG-VAR-NAME            PIC X(12).
003200        10  CFG-VAL-COUNT           PIC 9(02).
003300        10  CFG-VAL-TABLE OCCURS 4 TIMES
003400                          INDEXED BY CFG-VAL-IDX.
003500            15  CFG-VAL-NAME        PIC X(12).
003600    05  FILLER                      PIC X(08) VALUE SPACES.
