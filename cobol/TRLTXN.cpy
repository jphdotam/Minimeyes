000100******************************************************************
000200*                                                                *
000300*    TRLTXN   -   PATIENT TRANSACTION RECORD                     *
000400*                                                                *
000500*    ONE RECORD PER PATIENT TRANSACTION, IN ARRIVAL ORDER.       *
000600*    TXN-CODE DRIVES TRLALOC'S 100-MAINLINE DISPATCH -           *
000700*    "A" ADD, "D" DEACTIVATE, "R" REACTIVATE, "M" REASSIGN.      *
000800*                                                                *
001000*    010294JS  INITIAL VERSION                                   *
001100*    062094JS  ADDED TXN-MANUAL-ARM FOR NON-STRICT TRIALS        *
001200*    040599MM  ADDED 'M' REASSIGN CODE PER PROTOCOL AMENDMENT 3  *
001300******************************************************************
001400    05  TXN-CODE                    PIC X(01).
001500        88  TXN-ADD                     VALUE "A".
001600        88  TXN-DEACTIVATE              VALUE "D".
001700        88  TXN-REACTIVATE              VALUE "R".
001800        88  TXN-REASSIGN                VALUE "M".
001900        88  TXN-VALID-CODE
002000            VALUES ARE "A" "D" "R" "M".
002100    05  TXN-PATIENT-ID              PIC X(12).
002200    05  TXN-CHAR-TABLE OCCURS 5 TIMES
002300                      INDEXED BY TXN-CHAR-IDX.
002400        10  TXN-CHAR-VALUE          PIC X(12).
002500    05  TXN-MANUAL-ARM              PIC X(08).
002600    05  TXN-USER-ID                 PIC X(08).
002700    05  FILLER                      PIC X(04) VALUE SPACES.
